000100******************************************************************
000200*    PMSEGLOG  --  ANNOTATED SEGMENT EVENT LOG ROW               *
000300*    ONE ROW OF THE PER-SEGMENT segment_<start>_<end>.csv LOG.  *
000400*    EVERY TRACE WRITES FOUR OF THESE -- A "(copy)" / "(batch)" *
000500*    OR "(no batch)" TAGGED PAIR FOLLOWED BY A PLAIN UNTAGGED   *
000600*    PAIR -- SEE 4570-WRITE-ANNOTATED-ROWS IN PMBATMIN.          *
000700*----------------------------------------------------------------
000800*  MAINT LOG                                                    *
000850*  1994-09-06 KR   ORIGINAL CODING FOR PMBATMIN (CK-4471)        *
000870*                  LAYOUT CARRIED INLINE IN WORKING-STORAGE      *
000880*                  AT THIS TIME.                                 *
000900*  2011-09-08 KR   EXTRACTED TO STAND-ALONE COPYBOOK             *
000920*                  PMSEGLOG PER EDP COPYBOOK STANDARDS           *
000940*                  REVIEW.  NO FIELD CHANGE. (CK-4740)           *
001000******************************************************************
001100  01  PM-SEGLOG-ROW.
001200      05  SL-CASE-ID                  PIC X(24).
001300      05  SL-EVENT-NAME               PIC X(48).
001400      05  SL-TIMESTAMP                PIC X(14).
001500      05  FILLER                      PIC X(04).
