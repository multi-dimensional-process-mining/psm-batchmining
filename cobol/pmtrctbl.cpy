000100******************************************************************
000200*    PMTRCTBL  --  TRACE WORK RECORD                            *
000300*    ONE OBSERVATION OF A PROCESS SEGMENT (ACTIVITY-PAIR) --    *
000400*    CASE ID, START TIME AND DURATION AS READ FROM THE INPUT    *
000500*    CSV, PLUS THE END-TIME AND ROUNDED-END-TIME DERIVED ON     *
000600*    LOAD AND THE BATCHED-FLAG SET DURING BATCH DETECTION.      *
000700*    LAID OUT SO THE SAME RECORD SERVES AS THE FD RECORD OF     *
000800*    EVERY WKxxx WORK FILE IN PMBATMIN AND AS THE ENTRY LAYOUT  *
000900*    OF THE CANDIDATE-BATCH GROUP BUFFER (PM-GROUP-BUFFER).     *
001000*----------------------------------------------------------------
001100*  MAINT LOG                                                    *
001110*  1994-09-06 KR   ORIGINAL CODING FOR PMBATMIN (CK-4471)        *
001120*                  LAYOUT CARRIED INLINE IN WORKING-STORAGE      *
001130*                  AT THIS TIME.                                 *
001140*  1994-09-19 KR   ADDED TRC-END-TIME-RND FOR THE NON-FIFO       *
001150*                  12-HOUR WINDOW VARIANT (REQ CK-4471)          *
001160*  2011-09-08 KR   EXTRACTED TO STAND-ALONE COPYBOOK             *
001170*                  PMTRCTBL PER EDP COPYBOOK STANDARDS           *
001180*                  REVIEW.  NO FIELD CHANGE. (CK-4740)           *
001500******************************************************************
001600  01  TRC-WORK-RECORD.
001700      05  TRC-CASE-ID                 PIC X(20).
001800      05  TRC-START-TIME              PIC 9(15).
001900      05  TRC-DURATION                PIC 9(15).
002000      05  TRC-END-TIME                PIC 9(15).
002100      05  TRC-END-TIME-RND            PIC 9(15).
002200      05  TRC-BATCHED-FLAG            PIC X(01).
002300          88  TRC-IS-BATCHED          VALUE 'Y'.
002400          88  TRC-NOT-BATCHED         VALUE 'N'.
002500      05  FILLER                      PIC X(09).
