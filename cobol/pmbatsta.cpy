000100******************************************************************
000200*    PMBATSTA  --  BATCH STATISTICS REPORT ROW                  *
000300*    ONE ROW OF batch_statistics.csv -- ONE PER DETECTED BATCH, *
000400*    WRITTEN AS EACH CANDIDATE GROUP CLOSES (SEE 4550-CLOSE-    *
000500*    GROUP IN PMBATMIN) SO THE FILE COMES OUT GROUPED BY        *
000600*    SEGMENT THEN BY DETECTION ORDER WITH NO SORT NEEDED.       *
000700*----------------------------------------------------------------
000800*  MAINT LOG                                                    *
000850*  1994-09-06 KR   ORIGINAL CODING FOR PMBATMIN (CK-4471)        *
000870*                  LAYOUT CARRIED INLINE IN WORKING-STORAGE      *
000880*                  AT THIS TIME.                                 *
000900*  2011-09-08 KR   EXTRACTED TO STAND-ALONE COPYBOOK             *
000920*                  PMBATSTA PER EDP COPYBOOK STANDARDS           *
000940*                  REVIEW.  NO FIELD CHANGE. (CK-4740)           *
001000******************************************************************
001100  01  PM-BATSTA-ROW.
001200      05  BS-SEGMENT-KEY              PIC X(40).
001300      05  BS-SEQ-NO                   PIC X(04).
001400      05  BS-BATCH-SIZE               PIC X(04).
001500      05  BS-DEPARTURE-TIME           PIC X(14).
001600      05  BS-MEAN-INTRA-IA            PIC X(12).
001700      05  BS-SD-INTRA-IA              PIC X(12).
001800      05  BS-MEAN-WAITING             PIC X(12).
001900      05  BS-SD-WAITING               PIC X(12).
002000      05  BS-MIN-WAITING              PIC X(12).
002100      05  BS-MAX-WAITING              PIC X(12).
002200      05  FILLER                      PIC X(08).
