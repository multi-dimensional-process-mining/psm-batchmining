000100******************************************************************
000200*    PMSEGSTA  --  SEGMENT STATISTICS REPORT ROW                *
000300*    ONE ROW OF segment_statistics.csv -- ONE PER SEGMENT.      *
000400*    EVERY VALUE FIELD IS CARRIED AS DISPLAY TEXT BECAUSE A     *
000500*    NUMBER OF THEM ARE REPORTED AS A LITERAL "-" RATHER THAN   *
000600*    A VALUE (SEE THE BLANK/DASH RULES IN 4700-WRITE-SEGMENT-   *
000700*    STATS-ROW OF PMBATMIN) -- THE COLUMN IS BUILT UP AS TEXT   *
000800*    BY 8500-COMPUTE-MEAN-SD/8510-EDIT-STAT BEFORE THE ROW IS   *
000900*    STRUNG TOGETHER AND WRITTEN.                               *
001000*----------------------------------------------------------------
001100*  MAINT LOG                                                    *
001110*  1994-09-06 KR   ORIGINAL CODING FOR PMBATMIN (CK-4471)        *
001120*                  LAYOUT CARRIED INLINE IN WORKING-STORAGE      *
001130*                  AT THIS TIME.                                 *
001140*  1998-11-30 KR   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS          *
001150*                  PRESENT, NO CHANGE REQUIRED. (Y2K-0231)       *
001160*  2001-05-02 TJH  ADDED SS-MU-IAIB/SS-SIGMA-IAIB COLUMNS        *
001170*                  FOR THE INTRA-BATCH INTER-ARRIVAL REQUEST     *
001180*                  (REQ CK-4602)                                 *
001190*  2011-09-08 KR   EXTRACTED TO STAND-ALONE COPYBOOK             *
001195*                  PMSEGSTA PER EDP COPYBOOK STANDARDS           *
001198*                  REVIEW.  NO FIELD CHANGE. (CK-4740)           *
001600******************************************************************
001700  01  PM-SEGSTA-ROW.
001800      05  SS-SEGMENT-KEY              PIC X(40).
001900      05  SS-N                        PIC X(06).
002000      05  SS-BF                       PIC X(11).
002100      05  SS-M                        PIC X(04).
002200      05  SS-MU-K                     PIC X(12).
002300      05  SS-SIGMA-K                  PIC X(12).
002400      05  SS-MU-BI                    PIC X(12).
002500      05  SS-SIGMA-BI                 PIC X(12).
002600      05  SS-MU-IA                    PIC X(12).
002700      05  SS-SIGMA-IA                 PIC X(12).
002800      05  SS-MU-IA-B                  PIC X(12).
002900      05  SS-SIGMA-IA-B               PIC X(12).
003000      05  SS-MU-IA-NB                 PIC X(12).
003100      05  SS-SIGMA-IA-NB              PIC X(12).
003200      05  SS-MU-IAIB                  PIC X(12).
003300      05  SS-SIGMA-IAIB               PIC X(12).
003400      05  SS-MU-WO-B                  PIC X(12).
003500      05  SS-SIGMA-WO-B               PIC X(12).
003600      05  SS-MU-WO-NB                 PIC X(12).
003700      05  SS-SIGMA-WO-NB              PIC X(12).
003800      05  FILLER                      PIC X(08).
