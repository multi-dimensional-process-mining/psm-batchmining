000100******************************************************************
000200*    PMCTLREC  --  CONTROL FILE RECORD                          *
000300*    JOB PARAMETER ROW AND INPUT-FILE REGISTRY ROW FOR THE      *
000400*    PROCESS TIMING (BATCH-MINING) JOB CONTROL FILE (CTLFILE).  *
000500*                                                                *
000600*    ROW TYPE 'P' (ONE PER RUN, MUST BE THE FIRST ROW) CARRIES  *
000700*    THE JOB PARAMETERS FORMERLY READ FROM A PROPERTIES FILE.   *
000800*    ROW TYPE 'F' (ONE PER INPUT CSV) REGISTERS THE FILES THE   *
000900*    JOB WILL SCAN, SINCE THIS SHOP'S COBOL HAS NO PORTABLE     *
001000*    DIRECTORY-WALK FACILITY -- THE SET OF INPUT FILES MUST BE  *
001100*    NAMED EXPLICITLY RATHER THAN DISCOVERED AT RUN TIME.       *
001200*----------------------------------------------------------------
001300*  MAINT LOG                                                    *
001310*  1994-09-06 KR   ORIGINAL CODING FOR PMBATMIN (CK-4471)        *
001320*                  LAYOUT CARRIED INLINE IN WORKING-STORAGE      *
001330*                  AT THIS TIME.                                 *
001340*  1998-11-30 KR   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS          *
001350*                  PRESENT IN THIS MEMBER, NO CHANGE             *
001360*                  REQUIRED. (Y2K-0231)                          *
001370*  2011-09-08 KR   EXTRACTED TO STAND-ALONE COPYBOOK             *
001380*                  PMCTLREC PER EDP COPYBOOK STANDARDS           *
001390*                  REVIEW.  NO FIELD CHANGE. (CK-4740)           *
001395*  2014-02-19 TJH  WIDENED FILE-NAME-TEXT 40 -> 60 FOR           *
001397*                  LONGER ACTIVITY-PAIR SEGMENT KEYS             *
001398*                  (REQ CK-4790)                                 *
001900******************************************************************
002000  01  PM-CTL-RECORD.
002100      05  PM-CTL-ROW-TYPE             PIC X(01).
002200          88  PM-CTL-IS-PARM-ROW      VALUE 'P'.
002300          88  PM-CTL-IS-FILE-ROW      VALUE 'F'.
002400      05  PM-CTL-PARM-ROW REDEFINES PM-CTL-ROW-TYPE.
002500          10  FILLER                  PIC X(01).
002600          10  PM-CTL-MIN-BATCH-SIZE   PIC 9(04).
002700          10  PM-CTL-NONFIFO-FLAG     PIC X(01).
002800              88  PM-CTL-NONFIFO-YES  VALUE 'Y'.
002900              88  PM-CTL-NONFIFO-NO   VALUE 'N'.
003000          10  FILLER                  PIC X(74).
003100      05  PM-CTL-FILE-ROW REDEFINES PM-CTL-ROW-TYPE.
003200          10  FILLER                  PIC X(01).
003300          10  PM-CTL-SLOT-NO          PIC 9(02).
003400          10  PM-CTL-FILE-NAME-TEXT   PIC X(60).
003500          10  FILLER                  PIC X(17).
