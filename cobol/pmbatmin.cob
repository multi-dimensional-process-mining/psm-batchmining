000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PMBATMIN.
000300 AUTHOR. K RAMASWAMY.
000400 INSTALLATION. CASTLE KNOLL ASSURANCE CO - HOME OFFICE EDP.
000500 DATE-WRITTEN. 09/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*******************************************************************
001000*                                                                 *
001100*A    ABSTRACT..                                                  *
001200*  PMBATMIN MINES THE PROCESS-TIMING EXTRACT FOR "BATCH           *
001300*  PROCESSING" BEHAVIOUR ON A CLAIMS/POLICY-SERVICING PROCESS     *
001400*  SEGMENT (AN ACTIVITY PAIR, E.G. "CREATE ORDER:APPROVE          *
001500*  ORDER").  FOR EACH SEGMENT IT READS THE MATCHING TRACE ROWS    *
001600*  FROM THE REGISTERED INPUT CSV FILES, DETECTS RUNS OF CASES     *
001700*  THAT FINISHED TOGETHER (A "BATCH"), COMPUTES WAITING-TIME AND  *
001800*  INTER-ARRIVAL-TIME STATISTICS FOR BATCHED AND NON-BATCHED      *
001900*  CASES, WRITES AN ANNOTATED EVENT LOG PER SEGMENT, AND AFTER    *
002000*  ALL SEGMENTS ARE DONE WRITES TWO SUMMARY REPORTS -- PER-       *
002100*  SEGMENT STATISTICS AND PER-BATCH STATISTICS.                   *
002200*                                                                 *
002300*J    JCL..                                                       *
002400*                                                                 *
002500* //PMBATMIN EXEC PGM=PMBATMIN                                    *
002600* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
002700* //SYSOUT   DD SYSOUT=*                                          *
002800* //CTLFILE  DD DSN=T54.T9511F0.PMBATMIN.CTLCARDS,DISP=SHR        *
002900* //INSEG01  DD DSN=T54.T9511F0.PMBATMIN.SEG01,DISP=SHR           *
003000* //INSEG02  DD DSN=T54.T9511F0.PMBATMIN.SEG02,DISP=SHR           *
003100* //INSEG03  DD DSN=T54.T9511F0.PMBATMIN.SEG03,DISP=SHR           *
003200* //INSEG04  DD DSN=T54.T9511F0.PMBATMIN.SEG04,DISP=SHR           *
003300* //INSEG05  DD DSN=T54.T9511F0.PMBATMIN.SEG05,DISP=SHR           *
003400* //INSEG06  DD DSN=T54.T9511F0.PMBATMIN.SEG06,DISP=SHR           *
003500* //INSEG07  DD DSN=T54.T9511F0.PMBATMIN.SEG07,DISP=SHR           *
003600* //INSEG08  DD DSN=T54.T9511F0.PMBATMIN.SEG08,DISP=SHR           *
003700* //INSEG09  DD DSN=T54.T9511F0.PMBATMIN.SEG09,DISP=SHR           *
003800* //INSEG10  DD DSN=T54.T9511F0.PMBATMIN.SEG10,DISP=SHR           *
003900* //SEGSTATS DD DSN=T54.T9511F0.PMBATMIN.SEGSTATS,                *
004000* //            DISP=(,CATLG,CATLG),                              *
004100* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)                  *
004200* //BATSTATS DD DSN=T54.T9511F0.PMBATMIN.BATSTATS,                *
004300* //            DISP=(,CATLG,CATLG),                              *
004400* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)                  *
004500* //SYSIPT   DD DUMMY                                             *
004600* //*                                                              *
004700*                                                                 *
004800*P    ENTRY PARAMETERS..                                          *
004900*     NONE -- MIN-BATCH-SIZE AND THE NONFIFO WINDOW FLAG ARE      *
005000*     SUPPLIED ON THE LEADING ROW OF CTLFILE (SEE PMCTLREC).      *
005100*                                                                 *
005200*E    ERRORS DETECTED BY THIS ELEMENT..                           *
005300*     I/O ERROR ON ANY FILE.  MISSING OR OUT-OF-SEQUENCE          *
005400*     PARAMETER ROW ON CTLFILE.                                   *
005500*                                                                 *
005600*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
005700*     NONE -- THIS JOB HAS NO VSAM MASTER FILES AND CALLS NO      *
005800*     HOUSE SUBPROGRAMS, UNLIKE THE VUL POLICY EXTRACTS.          *
005900*                                                                 *
006000*U    USER CONSTANTS AND TABLES REFERENCED..                      *
006100*     PM-MAX-INPUT-FILES, PM-MAX-SEGMENTS, PM-MAX-GROUP-SIZE      *
006200*     (SEE WORKING-STORAGE, 01 PM-PROGRAM-CONSTANTS).             *
006300*                                                                 *
006400*******************************************************************
006500*----------------------------------------------------------------*
006600*                       MAINTENANCE  LOG                          *
006700*----------------------------------------------------------------*
006800*  DATE       BY   TICKET     DESCRIPTION                         *
006900*----------------------------------------------------------------*
007000*  1994-09-06 KR   CK-4471    ORIGINAL CODING.  FIRST RUN OF THE  *
007100*                             PROCESS-TIMING EXTRACT FOR THE      *
007200*                             CLAIMS SERVICING WORKFLOW STUDY.    *
007300*  1994-09-19 KR   CK-4471    ADDED NON-FIFO 12-HOUR WINDOW       *
007400*                             VARIANT PER W. OKONKWO REQUEST.     *
007500*  1994-11-02 TJH  CK-4501    FIXED BATCH-INTERVAL COMPUTED ON    *
007600*                             SINGLE-BATCH SEGMENTS (DIVIDE BY    *
007700*                             ZERO ABEND U0016).                  *
007800*  1995-03-14 KR   CK-4530    SRM: COLON STRIPPED FROM SEGMENT    *
007900*                             KEY BEFORE THE LOG FILE NAME IS     *
008000*                             BUILT (SRM ACTIVITY NAMES CARRY     *
008100*                             EMBEDDED COLONS).                   *
008200*  1996-06-25 MPD  CK-4560    WIDENED WS-SEG-TOTAL-TRACES TO      *
008300*                             9(9) -- SEGMENT 'RECEIVE CLAIM:     *
008400*                             ASSIGN ADJUSTER' EXCEEDED 9(6).     *
008500*  1998-01-08 MPD  CK-4589    ADDED FILE STATUS CHECKS ON ALL     *
008600*                             WORK FILES PER EDP STANDARDS REV 6. *
008700*  1998-11-30 KR   Y2K-0231   YEAR 2000 REVIEW -- ALL DATE MATH   *
008800*                             IN THIS PROGRAM IS EPOCH-DAY BASED  *
008900*                             (8100/8110/8120), NO 2-DIGIT YEAR   *
009000*                             ARITHMETIC IN THE PROGRAM ITSELF.   *
009100*                             OUTPUT TIMESTAMP TEXT STILL SHOWS   *
009200*                             A 2-DIGIT YEAR (8400) BY DESIGN --  *
009300*                             MATCHES THE FEEDER SYSTEM REPORT.   *
009400*  1999-02-19 KR   Y2K-0231   CONFIRMED CIVIL-DATE ROUTINES       *
009500*                             CORRECT THROUGH 2099-12-31 BY DESK  *
009600*                             CHECK.  NO CODE CHANGE.              *
009700*  2001-05-02 TJH  CK-4602    ADDED INTRA-BATCH INTER-ARRIVAL     *
009800*                             COLUMNS TO SEGMENT_STATISTICS.CSV.  *
009900*  2004-08-17 MPD  CK-4650    CORRECTED "-" VS ZERO RULE ON       *
010000*                             MU-BI/SIGMA-BI FOR SEGMENTS WITH    *
010100*                             EXACTLY ONE BATCH (WAS SHOWING "-", *
010200*                             SHOULD BE 0.0000 PER W. OKONKWO).   *
010300*  2009-10-30 TJH  CK-4711    RAISED PM-MAX-GROUP-SIZE 500 TO     *
010400*                             2000 -- LARGE INTAKE BATCH RUN      *
010500*                             TRUNCATED SEGMENT 'SCAN DOC:INDEX   *
010600*                             DOC'.                                *
010700*  2013-04-11 MPD  CK-4770    RAISED PM-MAX-INPUT-FILES 6 TO 10   *
010800*                             FOR THE CONSOLIDATED CLAIMS FEED.   *
010900*  2014-07-22 TJH  CK-4805    4540-ROLL-GROUP-STATS WAS TESTING   *
011000*                             WS-SEG-BATCH-COUNT > 1 BEFORE 4550  *
011100*                             HAD INCREMENTED IT, SO MU-BI/SIGMA- *
011200*                             BI SILENTLY DROPPED THE INTERVAL    *
011300*                             BEFORE EVERY SEGMENT'S 2ND BATCH.   *
011400*                             CHANGED GUARD TO > 0.  FOUND ON     *
011500*                             W. OKONKWO'S QUARTERLY BATCHING     *
011600*                             VARIANCE REVIEW.                    *
011700*  2015-02-09 MPD  CK-4822    EXPANDED INLINE REMARKS THROUGHOUT  *
011800*                             WORKING-STORAGE AND THE PROCEDURE   *
011900*                             DIVISION PER EDP INTERNAL           *
012000*                             DOCUMENTATION STANDARDS REV 8 --    *
012100*                             NO LOGIC CHANGED.  PROMPTED BY THE  *
012200*                             AUDITOR'S NOTE THAT THE DATE-MATH   *
012300*                             AND ACCUMULATOR SECTIONS WERE HARD  *
012400*                             TO FOLLOW FOR ANYONE NOT ALREADY    *
012500*                             FAMILIAR WITH THE PROGRAM.          *
012600*----------------------------------------------------------------*
012700*
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000*    C01 IS THE 1-CHANNEL CARRIAGE-CONTROL CHANNEL USED TO SKIP TO
013100*    A NEW PAGE ON THE TWO PRINTED-STYLE CSV REPORTS' HEADERS.
013200*    CLASS NUMERIC-TEXT SUPPORTS THE CTLFILE PARAMETER-ROW EDIT
013300*    CHECKS BELOW.  UPSI-0 IS THE SHOP'S STANDARD OPERATOR-SET
013400*    VERBOSE-TRACE TOGGLE, READ AT JCL EXECUTION TIME.
013500 SPECIAL-NAMES.
013600     C01 IS TOP-OF-FORM
013700     CLASS NUMERIC-TEXT IS "0123456789"
013800     UPSI-0 ON STATUS IS PM-VERBOSE-SWITCH.
013900 INPUT-OUTPUT SECTION.
014000 FILE-CONTROL.
014100*    THE JOB'S ONE PARAMETER/INPUT-REGISTRY CARD FILE (BATCH FLOW
014200*    STEP 0) -- A 'P' ROW FOLLOWED BY ONE 'F' ROW PER SEGMENT
014300*    EXTRACT TO MINE.
014400     SELECT CTL-FILE
014500         ASSIGN TO CTLFILE
014600         ORGANIZATION IS LINE SEQUENTIAL
014700         FILE STATUS IS WS-CTL-STATUS.
014800*    ASSIGN NAME IS SET AT RUN TIME (WS-CURRENT-DDNAME) BECAUSE
014900*    THIS SELECT IS RE-OPENED ONCE PER REGISTERED 'F' ROW, NOT
015000*    ONCE PER JOB -- SEE 4210-FILTER-ONE-FILE.
015100     SELECT INPUT-SEGMENT-FILE
015200         ASSIGN TO WS-CURRENT-DDNAME
015300         ORGANIZATION IS LINE SEQUENTIAL
015400         FILE STATUS IS WS-INSEG-STATUS.
015500*    ONE OF THESE OPENS PER SEGMENT, NAMED FROM THE SEGMENT KEY
015600*    ITSELF (SEE 1600-BUILD-SEGLOG-FILENAME) -- UNLIKE SEGSTATS
015700*    AND BATSTATS BELOW, WHICH ARE FIXED, WHOLE-RUN FILES.
015800     SELECT SEGMENT-LOG-FILE
015900         ASSIGN TO WS-SEGLOG-DDNAME
016000         ORGANIZATION IS LINE SEQUENTIAL
016100         FILE STATUS IS WS-SEGLOG-STATUS.
016200     SELECT SEGMENT-STATS-FILE
016300         ASSIGN TO SEGSTATS
016400         ORGANIZATION IS LINE SEQUENTIAL
016500         FILE STATUS IS WS-SEGSTA-STATUS.
016600*    BATSTATS IS THE COMPANION WHOLE-RUN batch_statistics.csv,
016700*    ONE ROW PER CLOSED BATCH ACROSS ALL SEGMENTS (SEE 4900/4921).
016800     SELECT BATCH-STATS-FILE
016900         ASSIGN TO BATSTATS
017000         ORGANIZATION IS LINE SEQUENTIAL
017100         FILE STATUS IS WS-BATSTA-STATUS.
017200*    THE FIVE WORK-TRC-* FILES BELOW ARE THE SAME PMTRCTBL TRACE
017300*    LAYOUT AT SUCCESSIVE STAGES OF ONE SEGMENT'S BATCH FLOW --
017400*    RAW (FILTERED IN, END-TIME ROUNDED), BYSTART (SORTED BY
017500*    START TIME), DETECT (SORTED FOR BATCH DETECTION, BATCHED-
017600*    FLAG SET), FLAGGED AND FINAL (THE LAST TWO RE-SORTS BACK TO
017700*    START-TIME ORDER FOR THE ANNOTATED LOG).  ALL FIVE ARE
017800*    OPENED AND DISCARDED WITHIN 4000-PROCESS-ONE-SEGMENT -- NONE
017900*    SURVIVES PAST THE SEGMENT THAT CREATED IT.
018000     SELECT WORK-TRC-RAW
018100         ASSIGN TO WKRAW
018200         ORGANIZATION IS SEQUENTIAL
018300         FILE STATUS IS WS-WKRAW-STATUS.
018400* WORK-TRC-RAW SORTED BY START TIME (4300) -- FEEDS THE ALL-CASE
018500* INTER-ARRIVAL PASS (4350) AND THE DETECTION SORT (4400).
018600     SELECT WORK-TRC-BYSTART
018700         ASSIGN TO WKBYSTRT
018800         ORGANIZATION IS SEQUENTIAL
018900         FILE STATUS IS WS-WKBYS-STATUS.
019000* OUTPUT OF THE 4400 DETECTION SORT -- WRITTEN BY THE 4500-4550
019100* OUTPUT PROCEDURE WITH EACH TRACE'S FINAL BATCHED-FLAG SET.
019200     SELECT WORK-TRC-DETECT
019300         ASSIGN TO WKDETECT
019400         ORGANIZATION IS SEQUENTIAL
019500         FILE STATUS IS WS-WKDET-STATUS.
019600* CURRENTLY UNUSED BY THE MAINLINE FLOW -- RESERVED FOR A
019700* SECOND-PASS RE-FLAG STAGE THIS SHOP HAS NOT NEEDED SINCE 4600
019800* WAS CHANGED TO SORT WORK-TRC-DETECT DIRECTLY (CK-4711).
019900     SELECT WORK-TRC-FLAGGED
020000         ASSIGN TO WKFLAGED
020100         ORGANIZATION IS SEQUENTIAL
020200         FILE STATUS IS WS-WKFLG-STATUS.
020300* FINAL RE-SORT BACK TO START-TIME ORDER (4600) -- READ BY 4610
020400* AND 4700 TO PRODUCE THE ANNOTATED LOG AND SEGMENT STATISTICS.
020500     SELECT WORK-TRC-FINAL
020600         ASSIGN TO WKFINAL
020700         ORGANIZATION IS SEQUENTIAL
020800         FILE STATUS IS WS-WKFIN-STATUS.
020900*    THE THREE SCRATCH DATASETS BEHIND THE PROGRAM'S THREE SORT
021000*    VERBS (4300, 4400, 4600) -- NEVER READ OR WRITTEN DIRECTLY
021100*    BY THE PROCEDURE DIVISION, ONLY NAMED ON THE SORT STATEMENTS.
021200     SELECT SORT-WORK-A ASSIGN TO SRTWKA.
021300     SELECT SORT-WORK-B ASSIGN TO SRTWKB.
021400     SELECT SORT-WORK-C ASSIGN TO SRTWKC.
021500*
021600 DATA DIVISION.
021700 FILE SECTION.
021800*
021900*----------------------------------------------------------------*
022000*     CTLFILE -- ONE "P" PARAMETER ROW FOLLOWED BY ONE "F" ROW    *
022100*     PER INPUT CSV TO BE MINED THIS RUN.  READ ONCE AT 1100.     *
022200*----------------------------------------------------------------*
022300 FD  CTL-FILE
022400     RECORDING MODE IS F.
022500 COPY PMCTLREC.
022600*
022700*----------------------------------------------------------------*
022800*     INSEGnn -- ONE OF THE ACTUAL EVENT-TRACE CSV EXTRACTS      *
022900*     NAMED IN CTLFILE.  VARIABLE-LENGTH BECAUSE THE FEEDER       *
023000*     SYSTEM DOES NOT PAD ITS CASE-ID COLUMN.  READ AND FILTERED  *
023100*     ROW BY ROW AT 4210/4215/4220 -- NEVER HELD IN STORAGE       *
023200*     WHOLESALE.                                                  *
023300*----------------------------------------------------------------*
023400 FD  INPUT-SEGMENT-FILE
023500     RECORDING MODE IS V.
023600 01  IN-SEG-LINE                     PIC X(200).
023700*
023800*    SEGLOG/SEGSTA/BATSTA BELOW ARE THE JOB'S THREE OUTPUT
023900*    REPORTS (SEGMENT_LOG.CSV, SEGMENT_STATISTICS.CSV AND
024000*    BATCH_STATISTICS.CSV) -- ONE PHYSICAL DD PER SEGMENT FOR
024100*    SEGLOG (OPENED/CLOSED PER SEGMENT AT 4000), BUT SEGSTA AND
024200*    BATSTA STAY OPEN ACROSS THE WHOLE RUN AND ACCUMULATE ONE ROW
024300*    PER SEGMENT / PER QUALIFYING BATCH RESPECTIVELY.
024400 FD  SEGMENT-LOG-FILE
024500     RECORDING MODE IS V.
024600 01  SEGMENT-LOG-REC                 PIC X(90).
024700*
024800 FD  SEGMENT-STATS-FILE
024900     RECORDING MODE IS V.
025000 01  SEGMENT-STATS-REC               PIC X(220).
025100*
025200 FD  BATCH-STATS-FILE
025300     RECORDING MODE IS V.
025400 01  BATCH-STATS-REC                 PIC X(140).
025500*
025600*----------------------------------------------------------------*
025700*     WORK-TRC-RAW THROUGH WORK-TRC-FINAL ARE FIVE SUCCESSIVE     *
025800*     WORK FILES THE SAME PMTRCTBL RECORD LAYOUT PASSES THROUGH   *
025900*     AS ONE SEGMENT MOVES DOWN THE BATCH FLOW -- FILTERED-IN     *
026000*     (RAW), SORTED BY START TIME (BYSTART), RE-SORTED FOR        *
026100*     DETECTION AND FLAGGED (DETECT), CARRIED FORWARD UNCHANGED   *
026200*     TO WHERE THE 4570 ANNOTATION STEP FLAGS THEM (FLAGGED), AND *
026300*     FINALLY RE-SORTED BACK TO START-TIME ORDER FOR THE LAST     *
026400*     BATCHED/NONBATCHED SPLIT ROLL-UP (FINAL, SEE 4600/4605).    *
026500*     FIXED-LENGTH, NOT VARIABLE, BECAUSE THESE ARE INTERNAL      *
026600*     WORK FILES IN THE JOB'S OWN RECORD LAYOUT, NOT FEEDER-       *
026700*     SYSTEM TEXT.                                                *
026800*----------------------------------------------------------------*
026900 FD  WORK-TRC-RAW
027000     RECORDING MODE IS F.
027100 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY WK-RAW-REC.
027200*
027300 FD  WORK-TRC-BYSTART
027400     RECORDING MODE IS F.
027500 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY WK-BYSTART-REC.
027600*
027700 FD  WORK-TRC-DETECT
027800     RECORDING MODE IS F.
027900 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY WK-DETECT-REC.
028000*
028100 FD  WORK-TRC-FLAGGED
028200     RECORDING MODE IS F.
028300 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY WK-FLAGGED-REC.
028400*
028500 FD  WORK-TRC-FINAL
028600     RECORDING MODE IS F.
028700 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY WK-FINAL-REC.
028800*
028900*----------------------------------------------------------------*
029000*     SORT-WORK-A/B/C ARE THE SORT-VERB SCRATCH DATA SETS FOR     *
029100*     THE THREE RE-SORTS THE BATCH FLOW REQUIRES (BY START TIME   *
029200*     AT 4300, BY DETECTION KEY AT 4400, BACK TO START TIME AT    *
029300*     4600).  A FOURTH RE-SORT WOULD REUSE ONE OF THESE THREE --  *
029400*     THE JOB NEVER HAS MORE THAN ONE SORT IN FLIGHT AT A TIME.   *
029500*----------------------------------------------------------------*
029600 SD  SORT-WORK-A.
029700 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY SRT-A-REC.
029800*
029900 SD  SORT-WORK-B.
030000 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY SRT-B-REC.
030100*
030200 SD  SORT-WORK-C.
030300 COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY SRT-C-REC.
030400*
030500 WORKING-STORAGE SECTION.
030600*--------------------------------------------------------------------*
030700* PROGRAM CONSTANTS -- MAXIMUM TABLE SIZES.  RAISED TWICE SINCE      *
030800* ORIGINAL CODING, SEE MAINTENANCE LOG CK-4711 AND CK-4770.          *
030900*--------------------------------------------------------------------*
031000 01  PM-PROGRAM-CONSTANTS.
031100*    CEILING ON HOW MANY 'F' ROWS CTLFILE MAY REGISTER -- MATCHES
031200*    PM-FILE-REGISTRY'S TABLE SIZE.  RAISED FROM 6 BY CK-4770.
031300     05  PM-MAX-INPUT-FILES          PIC S9(04) COMP VALUE +10.
031400*    CEILING ON HOW MANY DISTINCT SEGMENT KEYS 2000-DISCOVER-
031500*    SEGMENTS MAY FIND -- MATCHES PM-SEGMENT-KEY-LIST'S TABLE SIZE.
031600     05  PM-MAX-SEGMENTS             PIC S9(04) COMP VALUE +10.
031700*    CEILING ON HOW MANY TRACES ONE CANDIDATE BATCH GROUP MAY HOLD
031800*    BEFORE 4520-ADD-TO-GROUP STOPS BUFFERING NEW MEMBERS -- MATCHES
031900*    PM-GROUP-BUFFER'S TABLE SIZE.  RAISED FROM 500 BY CK-4711.
032000     05  PM-MAX-GROUP-SIZE           PIC S9(04) COMP VALUE +2000.
032100*    FALLBACK USED BY 1100-READ-CONTROL-FILE ONLY IF THE CTLFILE
032200*    PARAMETER ROW'S MIN-BATCH-SIZE COLUMN IS BLANK OR NONNUMERIC.
032300     05  PM-DEFAULT-MIN-BATCH-SIZE   PIC S9(04) COMP VALUE +20.
032400*    DIVISOR THAT TURNS A RAW MILLISECOND INTERVAL INTO THE HOURS
032500*    FIGURE EVERY SEGMENT/BATCH STATISTIC IS REPORTED IN.
032600     05  PM-MS-PER-HOUR              PIC S9(09) COMP VALUE +3600000.
032700*
032800 77  WS-END-OF-FILE-SW               PIC X(01) VALUE 'N'.
032900     88  WS-END-OF-FILE                        VALUE 'Y'.
033000 77  WS-DETECT-EOF-SW                PIC X(01) VALUE 'N'.
033100     88  WS-DETECT-EOF                         VALUE 'Y'.
033200* SET WHEN THE FINAL-ROLL PASS (4600) EXHAUSTS A WORK FILE.
033300 77  WS-FINAL-EOF-SW                 PIC X(01) VALUE 'N'.
033400     88  WS-FINAL-EOF                          VALUE 'Y'.
033500* CONTROLS WHETHER 4510 OPENS A NEW GROUP OR 4506 COMPARES KEYS.
033600 77  WS-FIRST-GROUP-REC-SW           PIC X(01) VALUE 'Y'.
033700     88  WS-FIRST-GROUP-REC                    VALUE 'Y'.
033800* SAME PURPOSE AS ABOVE, FOR THE SORT-WORK-B RETURN LOOP.
033900 77  WS-FIRST-DETECT-REC-SW          PIC X(01) VALUE 'Y'.
034000     88  WS-FIRST-DETECT-REC                   VALUE 'Y'.
034100* MOVED TO THE OPERATING SYSTEM AT GOBACK (SEE 9000/9900).
034200 77  WS-RETURN-CODE                  PIC S9(04) COMP VALUE ZERO.
034300*
034400*--------------------------------------------------------------------*
034500* FILE STATUS BYTES -- ONE PER SELECT, CHECKED AFTER EVERY OPEN,    *
034600* READ AND WRITE (SEE MAINTENANCE LOG CK-4589).                     *
034700*--------------------------------------------------------------------*
034800 01  PM-FILE-STATUS-AREA.
034900     05  WS-CTL-STATUS               PIC X(02).
035000     05  WS-INSEG-STATUS             PIC X(02).
035100     05  WS-SEGLOG-STATUS            PIC X(02).
035200     05  WS-SEGSTA-STATUS            PIC X(02).
035300     05  WS-BATSTA-STATUS            PIC X(02).
035400     05  WS-WKRAW-STATUS             PIC X(02).
035500     05  WS-WKBYS-STATUS             PIC X(02).
035600     05  WS-WKDET-STATUS             PIC X(02).
035700     05  WS-WKFLG-STATUS             PIC X(02).
035800     05  WS-WKFIN-STATUS             PIC X(02).
035900*
036000*--------------------------------------------------------------------*
036100* JOB PARAMETERS READ FROM THE CTLFILE PARAMETER ROW.                *
036200*--------------------------------------------------------------------*
036300 01  PM-JOB-PARMS.
036400*    WS-MIN-BATCH-SIZE -- FEWEST TRACES A CANDIDATE GROUP MUST
036500*    HOLD TO COUNT AS A BATCH (1100 OVERRIDES THE VALUE CLAUSE
036600*    HERE FROM THE CTLFILE PARAMETER ROW IF ONE IS SUPPLIED).
036700     05  WS-MIN-BATCH-SIZE           PIC S9(04) COMP VALUE +20.
036800*    WS-NONFIFO-FLAG -- 'Y' SELECTS THE 12-HOUR ROUNDED-WINDOW
036900*    BATCH DETECTION RULE (CK-4471, W. OKONKWO'S 1994 REQUEST);
037000*    'N' (THE DEFAULT) DETECTS ON THE PLAIN, UNROUNDED END TIME.
037100     05  WS-NONFIFO-FLAG             PIC X(01) VALUE 'N'.
037200         88  WS-NONFIFO-YES                    VALUE 'Y'.
037300         88  WS-NONFIFO-NO                     VALUE 'N'.
037400*
037500*--------------------------------------------------------------------*
037600* INPUT-FILE REGISTRY -- ONE ENTRY PER CTLFILE 'F' ROW.  THE SHOP    *
037700* HAS NO PORTABLE DIRECTORY-WALK FACILITY SO THE SET OF INPUT        *
037800* FILES IS REGISTERED HERE RATHER THAN DISCOVERED AT RUN TIME.       *
037900*--------------------------------------------------------------------*
038000 01  PM-FILE-REGISTRY.
038100     05  WS-FILE-REG-COUNT           PIC S9(04) COMP VALUE ZERO.
038200     05  WS-FILE-REG-ENTRY OCCURS 10 TIMES
038300             INDEXED BY WS-FRX.
038400*        WS-FR-DDNAME -- SYNTHETIC "INSEGn" NAME 1150 BUILDS FOR
038500*        THIS SLOT; USED TO RE-ASSIGN INPUT-SEGMENT-FILE AT RUN
038600*        TIME EACH TIME 4210 OPENS A DIFFERENT REGISTERED FILE.
038700         10  WS-FR-DDNAME            PIC X(08).
038800*        WS-FR-FILENAME-TEXT -- THE PHYSICAL FILE NAME TAKEN
038900*        VERBATIM FROM THE CTLFILE 'F' ROW, DISPLAYED ON THE
039000*        OPERATOR CONSOLE WHEN A FILE FAILS TO OPEN.
039100         10  WS-FR-FILENAME-TEXT     PIC X(60).
039200*        WS-FR-SEGMENT-KEY -- THE ACTIVITY-PAIR KEY DERIVED FROM
039300*        THIS FILE'S NAME BY 1500-DERIVE-SEG-KEY, USED BY 4211 TO
039400*        DECIDE WHETHER A REGISTERED FILE QUALIFIES FOR THE
039500*        SEGMENT CURRENTLY BEING PROCESSED.
039600         10  WS-FR-SEGMENT-KEY       PIC X(40).
039700*
039800*--------------------------------------------------------------------*
039900* DISTINCT SEGMENT KEY LIST, IN DISCOVERY ORDER (BATCH FLOW STEP 2). *
040000*--------------------------------------------------------------------*
040100 01  PM-SEGMENT-KEY-LIST.
040200*    WS-SEG-KEY-COUNT/WS-SEG-KEY-ENTRY ARE BUILT ONCE BY
040300*    2000-DISCOVER-SEGMENTS AND THEN ONLY READ -- 3000-PROCESS-
040400*    SEGMENTS WALKS THIS TABLE ONE ENTRY PER ITERATION, DRIVING
040500*    THE ENTIRE REST OF THE JOB ONE SEGMENT (ACTIVITY PAIR) AT A
040600*    TIME.
040700     05  WS-SEG-KEY-COUNT            PIC S9(04) COMP VALUE ZERO.
040800     05  WS-SEG-KEY-ENTRY OCCURS 10 TIMES
040900             INDEXED BY WS-SKX.
041000         10  WS-SKE-KEY              PIC X(40).
041100*
041200*--------------------------------------------------------------------*
041300* CURRENT SEGMENT WORK AREA.                                         *
041400*--------------------------------------------------------------------*
041500 01  PM-CURRENT-SEGMENT.
041600*    WS-CURRENT-KEY -- THE ACTIVITY-PAIR KEY OF THE SEGMENT
041700*    3010-PROCESS-ONE-KEY IS CURRENTLY DRIVING THROUGH BATCH FLOW
041800*    STEPS 3-5; SET ONCE PER OUTER LOOP ITERATION AND READ BY
041900*    EVERY PARAGRAPH BELOW UNTIL THE NEXT SEGMENT BEGINS.
042000     05  WS-CURRENT-KEY              PIC X(40).
042100     05  WS-CURRENT-KEY-CHARS REDEFINES WS-CURRENT-KEY
042200             OCCURS 40 TIMES PIC X.
042300*    WS-START-ACTIVITY/WS-END-ACTIVITY -- THE TWO ACTIVITY NAMES
042400*    THAT MAKE UP WS-CURRENT-KEY, SPLIT BACK APART BY 1500-DERIVE-
042500*    SEG-KEY SO 4571/4573 CAN WRITE THEM SEPARATELY INTO THE
042600*    ANNOTATED SEGMENT LOG'S EVENT-NAME COLUMN.
042700     05  WS-START-ACTIVITY           PIC X(40).
042800     05  WS-END-ACTIVITY             PIC X(40).
042900     05  WS-SEGLOG-DDNAME            PIC X(80).
043000*    WS-CURRENT-DDNAME HOLDS THE INSEG-n NAME LOOKED UP FROM THE
043100*    FILE REGISTRY FOR WHICHEVER INPUT FILE 4200 IS CURRENTLY
043200*    FILTERING -- A SEGMENT CAN BE FED BY MORE THAN ONE FILE.
043300     05  WS-CURRENT-DDNAME           PIC X(08).
043400     05  WS-SEG-TOTAL-TRACES         PIC S9(09) COMP-3 VALUE ZERO.
043500     05  WS-SEG-BATCHED-TRACES       PIC S9(09) COMP-3 VALUE ZERO.
043600     05  WS-SEG-BATCH-COUNT          PIC S9(04) COMP VALUE ZERO.
043700*    WS-PREV-BATCH-END-WAIT (NAME PREDATES ITS CURRENT USE) HOLDS
043800*    THE PRIOR BATCH'S DEPARTURE TIME SO 4540 CAN COMPUTE THE
043900*    INTERVAL BETWEEN CONSECUTIVE BATCH RELEASES (SA-BI-*, CK-4805).
044000     05  WS-PREV-BATCH-END-WAIT      PIC 9(15) VALUE ZERO.
044100*
044200*--------------------------------------------------------------------*
044300* STATISTICAL ACCUMULATORS -- ONE GROUP PER POPULATION.  MEAN/SD     *
044400* ARE RECOVERED FROM COUNT/SUM/SUMSQ BY 8500-COMPUTE-MEAN-SD.        *
044500* RESET PER SEGMENT BY 4110-RESET-SEGMENT-ACCUM (EXCEPT THE PER-     *
044600* GROUP ACCUMULATORS, RESET PER CANDIDATE GROUP BY 4510-RESET-GRP).  *
044700*                                                                    *
044800* EVERY GROUP BELOW IS THE SAME SHAPE -- A COUNT, A SUM, AND A SUM   *
044900* OF SQUARES -- BECAUSE 8500-COMPUTE-MEAN-SD RECOVERS BOTH THE MEAN  *
045000* AND THE SAMPLE STANDARD DEVIATION FROM THOSE THREE NUMBERS ALONE   *
045100* (SEE THE COMMENTS AT 8500 FOR THE ACTUAL FORMULA).  WE CARRY ONLY  *
045200* THE RUNNING SUMS BECAUSE THE POPULATION SIZE FOR SOME OF THESE     *
045300* (SA-ALL-IA IN PARTICULAR) CAN RUN TO THE TENS OF THOUSANDS FOR A   *
045400* BUSY SEGMENT, AND HOLDING EVERY INDIVIDUAL SAMPLE IN A TABLE JUST  *
045500* TO COMPUTE A MEAN AND A VARIANCE AT THE END WOULD BE WASTEFUL OF   *
045600* WORKING STORAGE -- THE ONE-PASS COUNT/SUM/SUMSQ METHOD NEEDS ONLY  *
045700* THREE FIELDS PER STATISTIC REGARDLESS OF HOW MANY TRACES FEED IT.  *
045800*--------------------------------------------------------------------*
045900 01  PM-STAT-ACCUMULATORS.
046000*    SA-ALL-IA -- INTER-ARRIVAL TIME ACROSS *ALL* TRACES IN THE
046100*    SEGMENT, BATCHED OR NOT, IN THE ORDER THEY SORT BY START TIME
046200*    (4350-COMPUTE-ALL-IA).  THIS IS THE SEGMENT'S OVERALL ARRIVAL
046300*    RATE -- HOW OFTEN A NEW CASE OF THIS ACTIVITY PAIR SHOWS UP AT
046400*    ALL, WITHOUT REGARD TO WHETHER IT ENDED UP PART OF A BATCH.
046500     05  SA-ALL-IA.
046600         10  SA-ALL-IA-CNT           PIC S9(09) COMP-3 VALUE ZERO.
046700         10  SA-ALL-IA-SUM           PIC S9(11)V9(4) COMP-3 VALUE ZERO.
046800         10  SA-ALL-IA-SUMSQ         PIC S9(13)V9(4) COMP-3 VALUE ZERO.
046900*    SA-BATCH-SIZE -- HOW MANY TRACES LAND IN EACH BATCH THAT MEETS
047000*    THE MINIMUM-SIZE THRESHOLD (WS-MIN-BATCH-SIZE).  ONE SAMPLE IS
047100*    ADDED PER CLOSED, QUALIFYING GROUP BY 4540-ROLL-GROUP-STATS --
047200*    NOT ONE SAMPLE PER TRACE.  MU-BSZ/SIGMA-BSZ ON THE SEGMENT
047300*    STATISTICS ROW ANSWER "HOW BIG DO THIS ACTIVITY PAIR'S
047400*    BATCHES TEND TO RUN."
047500     05  SA-BATCH-SIZE.
047600         10  SA-BSZ-CNT              PIC S9(09) COMP-3 VALUE ZERO.
047700         10  SA-BSZ-SUM              PIC S9(11)V9(4) COMP-3 VALUE ZERO.
047800         10  SA-BSZ-SUMSQ            PIC S9(13)V9(4) COMP-3 VALUE ZERO.
047900*    SA-BATCH-INTERVAL -- HOURS BETWEEN ONE CLOSED BATCH'S LATEST
048000*    END-TIME AND THE NEXT CLOSED BATCH'S LATEST END-TIME, I.E. THE
048100*    GAP BETWEEN SUCCESSIVE BATCHING EVENTS FOR THIS ACTIVITY PAIR.
048200*    A SEGMENT WITH N QUALIFYING BATCHES CONTRIBUTES N-1 SAMPLES
048300*    HERE (SEE THE CK-4805 FIX IN 4540-ROLL-GROUP-STATS BELOW) --
048400*    THERE IS NO "GAP BEFORE THE FIRST BATCH" TO MEASURE.  MU-BI/
048500*    SIGMA-BI ANSWER "HOW OFTEN DOES A NEW BATCH GET RELEASED."
048600     05  SA-BATCH-INTERVAL.
048700         10  SA-BI-CNT               PIC S9(09) COMP-3 VALUE ZERO.
048800         10  SA-BI-SUM               PIC S9(11)V9(4) COMP-3 VALUE ZERO.
048900         10  SA-BI-SUMSQ             PIC S9(13)V9(4) COMP-3 VALUE ZERO.
049000*    SA-INTRA-BATCH-IA -- INTER-ARRIVAL TIME BETWEEN CONSECUTIVE
049100*    MEMBERS *WITHIN* THE SAME QUALIFYING BATCH (REQ CK-4602).
049200*    WHERE SA-ALL-IA MEASURES THE GAP BETWEEN ANY TWO TRACES,
049300*    THIS ONE MEASURES ONLY THE GAPS INSIDE A BATCH THAT ALREADY
049400*    FORMED -- IT IS HOW TIGHT THE CLUSTERING IS ONCE A BATCH HAS
049500*    STARTED, NOT HOW OFTEN BATCHES THEMSELVES COME ALONG.
049600     05  SA-INTRA-BATCH-IA.
049700         10  SA-IAIB-CNT             PIC S9(09) COMP-3 VALUE ZERO.
049800         10  SA-IAIB-SUM             PIC S9(11)V9(4) COMP-3 VALUE ZERO.
049900         10  SA-IAIB-SUMSQ           PIC S9(13)V9(4) COMP-3 VALUE ZERO.
050000*    SA-BATCHED-WT/SA-NONBATCHED-WT -- WAITING TIME (START OF THE
050100*    NEXT ACTIVITY MINUS END OF THIS ONE, PER TRACE) SPLIT ACCORDING
050200*    TO WHETHER THE TRACE ENDED UP FLAGGED AS PART OF A QUALIFYING
050300*    BATCH OR NOT.  THIS IS THE PAIR THE WHOLE PROGRAM EXISTS TO
050400*    PRODUCE -- W. OKONKWO'S ORIGINAL 1994 REQUEST WAS TO SHOW
050500*    WHETHER BATCHED WORK SITS LONGER IN QUEUE THAN NON-BATCHED
050600*    WORK, OR THE OTHER WAY AROUND.  SA-BWT-MIN/MAX ALSO TRACK THE
050700*    EXTREMES SO A SEGMENT WITH ONE PATHOLOGICAL OUTLIER SHOWS UP
050800*    EVEN WHEN THE MEAN LOOKS ORDINARY.
050900     05  SA-BATCHED-WT.
051000         10  SA-BWT-CNT              PIC S9(09) COMP-3 VALUE ZERO.
051100         10  SA-BWT-SUM              PIC S9(11)V9(4) COMP-3 VALUE ZERO.
051200         10  SA-BWT-SUMSQ            PIC S9(13)V9(4) COMP-3 VALUE ZERO.
051300         10  SA-BWT-MIN              PIC S9(06)V9(4) COMP-3.
051400         10  SA-BWT-MAX              PIC S9(06)V9(4) COMP-3.
051500     05  SA-NONBATCHED-WT.
051600         10  SA-NWT-CNT              PIC S9(09) COMP-3 VALUE ZERO.
051700         10  SA-NWT-SUM              PIC S9(11)V9(4) COMP-3 VALUE ZERO.
051800         10  SA-NWT-SUMSQ            PIC S9(13)V9(4) COMP-3 VALUE ZERO.
051900*    SA-BATCHED-IA/SA-NONBATCHED-IA -- THE SAME ALL-TRACES INTER-
052000*    ARRIVAL POPULATION AS SA-ALL-IA ABOVE, BUT SPLIT BY WHETHER
052100*    THE *LATER* OF THE TWO TRACES IN THE GAP WAS ITSELF BATCHED.
052200*    THIS LETS THE SEGMENT STATISTICS ROW SHOW WHETHER TRACES THAT
052300*    ARRIVE INTO AN ALREADY-BATCHING PATTERN ARRIVE MORE TIGHTLY
052400*    PACKED THAN ONES THAT DO NOT -- A DIFFERENT QUESTION FROM
052500*    SA-INTRA-BATCH-IA, WHICH ONLY LOOKS INSIDE A SINGLE BATCH.
052600     05  SA-BATCHED-IA.
052700         10  SA-BIA-CNT              PIC S9(09) COMP-3 VALUE ZERO.
052800         10  SA-BIA-SUM              PIC S9(11)V9(4) COMP-3 VALUE ZERO.
052900         10  SA-BIA-SUMSQ            PIC S9(13)V9(4) COMP-3 VALUE ZERO.
053000     05  SA-NONBATCHED-IA.
053100         10  SA-NIA-CNT              PIC S9(09) COMP-3 VALUE ZERO.
053200         10  SA-NIA-SUM              PIC S9(11)V9(4) COMP-3 VALUE ZERO.
053300         10  SA-NIA-SUMSQ            PIC S9(13)V9(4) COMP-3 VALUE ZERO.
053400*
053500*--------------------------------------------------------------------*
053600* CANDIDATE-BATCH GROUP BUFFER -- HOLDS THE RUN OF TRACES SHARING    *
053700* THE CURRENT DETECTION KEY UNTIL THE GROUP CLOSES AND ITS SIZE IS   *
053800* KNOWN (SEE 4500-DETECT-BATCHES / 4550-CLOSE-GROUP).                *
053900*--------------------------------------------------------------------*
054000 01  PM-GROUP-WORK-AREA.
054100*    WS-GROUP-COUNT -- HOW MANY MEMBERS ARE CURRENTLY BUFFERED IN
054200*    PM-GROUP-BUFFER FOR THE CANDIDATE GROUP STILL OPEN.  COMPARED
054300*    AGAINST WS-MIN-BATCH-SIZE BY 4550-CLOSE-GROUP TO DECIDE BATCH
054400*    OR NO-BATCH.
054500     05  WS-GROUP-COUNT              PIC S9(04) COMP VALUE ZERO.
054600*    WS-HELD-DETECT-KEY IS THE DETECTION KEY OF THE GROUP CURRENTLY
054700*    OPEN; WS-CUR-DETECT-KEY IS THE KEY OF THE TRACE JUST READ FROM
054800*    SORT-WORK-B.  4500-DETECT-BATCHES CLOSES THE HELD GROUP THE
054900*    MOMENT THE TWO STOP MATCHING.
055000     05  WS-HELD-DETECT-KEY          PIC 9(15) VALUE ZERO.
055100     05  WS-CUR-DETECT-KEY           PIC 9(15) VALUE ZERO.
055200*    WS-TAG-TEXT/WS-EVENT-TIMESTAMP ARE PASSED-IN WORK FIELDS
055300*    4570-WRITE-ANNOTATED-ROWS SETS BEFORE EACH 4571/4573 CALL --
055400*    NOT PART OF ANY GROUP OR SEGMENT ACCUMULATOR.
055500     05  WS-TAG-TEXT                 PIC X(11).
055600     05  WS-EVENT-TIMESTAMP          PIC X(14).
055700*    WS-HAVE-PREV-B-SW/WS-PREV-B-START REMEMBER THE START TIME OF
055800*    THE LAST BATCHED GROUP'S FIRST MEMBER, SO 4540 CAN MEASURE THE
055900*    INTER-BATCH INTERVAL (SA-BATCH-INTERVAL) TO THE NEXT ONE.  THE
056000*    -N- PAIR DOES THE SAME FOR NON-BATCHED GROUPS AND FEEDS
056100*    SA-INTRA-BATCH-IA INSTEAD.
056200     05  WS-HAVE-PREV-B-SW           PIC X(01) VALUE 'N'.
056300     05  WS-HAVE-PREV-N-SW           PIC X(01) VALUE 'N'.
056400     05  WS-PREV-B-START             PIC 9(15) VALUE ZERO.
056500     05  WS-PREV-N-START             PIC 9(15) VALUE ZERO.
056600*    PM-GROUP-BUFFER HOLDS EVERY MEMBER TRACE OF THE CANDIDATE
056700*    GROUP CURRENTLY BEING ASSEMBLED BY 4510-4520, SO 4550-CLOSE-
056800*    GROUP AND 4560-4574 CAN RE-WALK THE MEMBERS ONCE THE GROUP IS
056900*    KNOWN TO QUALIFY (OR NOT) AS A BATCH.  2000 IS THE LARGEST
057000*    RUN OF SAME-KEY TRACES THIS SHOP HAS SEEN IN A SINGLE SEGMENT.
057100     05  PM-GROUP-BUFFER OCCURS 2000 TIMES
057200             INDEXED BY WS-GBX.
057300         COPY PMTRCTBL REPLACING TRC-WORK-RECORD BY GRP-BUF-ENTRY.
057400*
057500*--------------------------------------------------------------------*
057600* PER-GROUP RUNNING TOTALS -- RESET AT THE START OF EACH CANDIDATE   *
057700* GROUP, CONSUMED WHEN THE GROUP CLOSES.                             *
057800*                                                                    *
057900* THESE ARE THE "IN-PROGRESS" MIRROR OF THE SA-INTRA-BATCH-IA AND    *
058000* SA-BATCHED-WT/SA-BATCHED-IA POPULATIONS ABOVE -- WHILE A GROUP IS  *
058100* STILL OPEN (4510-4520) WE DO NOT YET KNOW IF IT WILL REACH THE     *
058200* MINIMUM BATCH SIZE, SO WE ACCUMULATE ITS INTERNAL SPREAD HERE      *
058300* WHERE IT CAN BE THROWN AWAY CHEAPLY, AND ONLY ROLL IT INTO THE     *
058400* PERMANENT SA- ACCUMULATORS ONCE 4550-CLOSE-GROUP CONFIRMS THE      *
058500* GROUP QUALIFIES AS A REAL BATCH.                                   *
058600*--------------------------------------------------------------------*
058700 01  PM-GROUP-STATS.
058800     05  GRP-IA-CNT                  PIC S9(09) COMP-3 VALUE ZERO.
058900     05  GRP-IA-SUM                  PIC S9(11)V9(4) COMP-3 VALUE ZERO.
059000     05  GRP-IA-SUMSQ                PIC S9(13)V9(4) COMP-3 VALUE ZERO.
059100*    GRP-WT-* -- WAITING TIME OF EACH MEMBER TRACE CURRENTLY SITTING
059200*    IN THIS CANDIDATE GROUP.  GRP-WT-MIN/MAX FEED SA-BWT-MIN/MAX
059300*    ONLY IF THE GROUP CLOSES BATCHED; IF THE GROUP NEVER REACHES
059400*    THE MINIMUM SIZE ITS MEMBERS' WAITS INSTEAD ROLL INTO
059500*    SA-NONBATCHED-WT (SEE 4540-ROLL-GROUP-STATS AND
059600*    4610-ROLL-FINAL-MEMBER).
059700     05  GRP-WT-CNT                  PIC S9(09) COMP-3 VALUE ZERO.
059800     05  GRP-WT-SUM                  PIC S9(11)V9(4) COMP-3 VALUE ZERO.
059900     05  GRP-WT-SUMSQ                PIC S9(13)V9(4) COMP-3 VALUE ZERO.
060000     05  GRP-WT-MIN                  PIC S9(06)V9(4) COMP-3.
060100     05  GRP-WT-MAX                  PIC S9(06)V9(4) COMP-3.
060200*    GRP-MAX-END -- LATEST TRC-END-TIME SEEN AMONG THE GROUP'S
060300*    MEMBERS SO FAR.  THIS IS THE VALUE THAT BECOMES THE "BATCH
060400*    END-TIME" FOR SA-BATCH-INTERVAL PURPOSES ONCE THE GROUP CLOSES
060500*    -- A BATCH IS CONSIDERED "RELEASED" AT THE MOMENT ITS SLOWEST
060600*    MEMBER FINISHES, NOT ITS FASTEST.
060700     05  GRP-MAX-END                 PIC 9(15) VALUE ZERO.
060800*    GRP-BATCH-FLAG -- SET TO 'Y' BY 4550-CLOSE-GROUP ONLY WHEN
060900*    WS-GROUP-COUNT REACHED WS-MIN-BATCH-SIZE.  DRIVES WHETHER
061000*    4530-FLAG-GROUP-BATCHED STAMPS THE MEMBER ROWS "BATCHED" IN
061100*    THE ANNOTATED TRACE OUTPUT.
061200     05  GRP-BATCH-FLAG              PIC X(01) VALUE 'N'.
061300*
061400*--------------------------------------------------------------------*
061500* DATE/TIME WORK AREA -- EPOCH-MILLISECOND <-> GMT+1 CIVIL DATE      *
061600* CONVERSION SCRATCH (8100/8110/8120/8200/8300/8400).                *
061700*--------------------------------------------------------------------*
061800 01  PM-DATE-WORK-AREA.
061900*    WK-EPOCH-MS IS THE ONLY FIELD IN THIS GROUP THE CALLER SETS OR
062000*    READS DIRECTLY -- EVERYTHING ELSE IS SCRATCH TORN DOWN AND
062100*    REBUILT EACH TIME 8100/8110/8120/8200 RUN.
062200     05  WK-EPOCH-MS                 PIC S9(15) COMP-3.
062300*    WK-LOCAL-SEC IS THE GMT+1 LOCAL-TIME SECOND COUNT AFTER 8100
062400*    ADDS THE ONE-HOUR OFFSET TO THE RAW EPOCH SECOND.
062500     05  WK-LOCAL-SEC                PIC S9(11) COMP-3.
062600*    WK-DAYS/WK-SEC-OF-DAY ARE THE LOCAL SECOND COUNT SPLIT INTO A
062700*    WHOLE-DAY COUNT (SINCE 1970-01-01) AND A REMAINDER OF SECONDS
062800*    WITHIN THAT DAY -- THE DAY COUNT FEEDS 8110, THE REMAINDER
062900*    FEEDS THE HH:MI EXTRACTION BELOW.
063000     05  WK-DAYS                     PIC S9(09) COMP-3.
063100     05  WK-SEC-OF-DAY               PIC S9(09) COMP-3.
063200     05  WK-HH                       PIC S9(04) COMP-3.
063300     05  WK-MI                       PIC S9(04) COMP-3.
063400*    WK-Y/WK-M/WK-D ARE THE CIVIL (PROLEPTIC GREGORIAN) YEAR, MONTH
063500*    AND DAY-OF-MONTH THAT 8110 RECOVERS FROM WK-DAYS, AND THAT 8120
063600*    CONSUMES TO GO THE OTHER DIRECTION.
063700     05  WK-Y                        PIC S9(09) COMP-3.
063800     05  WK-M                        PIC S9(04) COMP-3.
063900     05  WK-D                        PIC S9(04) COMP-3.
064000*    THE REMAINING FIELDS ARE PURE INTERMEDIATE SCRATCH FOR THE
064100*    HINNANT CIVIL-DATE ALGORITHM (SEE THE BANNER BEFORE 8110) --
064200*    NONE OF THEM MEAN ANYTHING TO A CALLER OF 8100/8120.
064300*    WK-YM IS THE MARCH-BASED "SHIFTED" YEAR (YEAR - 1 WHEN THE
064400*    MONTH IS JANUARY OR FEBRUARY, ELSE YEAR UNCHANGED).
064500     05  WK-YM                       PIC S9(09) COMP-3.
064600*    WK-ERA IS WHICH 400-YEAR/146097-DAY ERA THE SHIFTED YEAR FALLS
064700*    IN; WK-YOE IS THE YEAR'S POSITION WITHIN THAT ERA (0-399).
064800     05  WK-ERA                      PIC S9(09) COMP-3.
064900     05  WK-YOE                      PIC S9(09) COMP-3.
065000*    WK-DOY IS THE MARCH-BASED DAY-OF-YEAR; WK-DOE IS THE DAY'S
065100*    POSITION WITHIN THE 146097-DAY ERA (0-146096).
065200     05  WK-DOY                      PIC S9(09) COMP-3.
065300     05  WK-DOE                      PIC S9(09) COMP-3.
065400*    WK-MP IS THE MARCH-BASED MONTH NUMBER BEFORE IT IS UN-SHIFTED
065500*    BACK TO THE ORDINARY JANUARY-BASED WK-M; WK-MPRIME IS THE SAME
065600*    VALUE USED THE OPPOSITE DIRECTION BY 8120.
065700     05  WK-MP                       PIC S9(04) COMP-3.
065800     05  WK-MPRIME                   PIC S9(04) COMP-3.
065900*    WK-Z/WK-T1 THRU WK-T4 ARE UNNAMED INTERMEDIATE TERMS OF THE
066000*    ERA/DAY-OF-ERA POLYNOMIAL -- KEPT AS SEPARATE COMP-3 FIELDS
066100*    RATHER THAN ONE LONG COMPUTE SO EACH STEP STAYS WITHIN THIS
066200*    COMPILER'S INTERMEDIATE-RESULT DIGIT LIMITS.
066300     05  WK-Z                        PIC S9(09) COMP-3.
066400     05  WK-T1                       PIC S9(09) COMP-3.
066500     05  WK-T2                       PIC S9(09) COMP-3.
066600     05  WK-T3                       PIC S9(09) COMP-3.
066700     05  WK-T4                       PIC S9(09) COMP-3.
066800*    WK-TS-TEXT IS THE MM-DD-YY HH:MI DISPLAY FORM OF A CONVERTED
066900*    TIMESTAMP -- BUILT BY 8200-FORMAT-DISPLAY-TS FOR THE OPERATOR
067000*    CONSOLE REPORT ONLY; NOT USED IN ANY CSV OUTPUT COLUMN.
067100     05  WK-TS-TEXT.
067200         10  WK-TS-MM                PIC 99.
067300         10  FILLER                  PIC X VALUE '-'.
067400         10  WK-TS-DD                PIC 99.
067500         10  FILLER                  PIC X VALUE '-'.
067600         10  WK-TS-YY                PIC 99.
067700         10  FILLER                  PIC X VALUE ' '.
067800         10  WK-TS-HH                PIC 99.
067900         10  FILLER                  PIC X VALUE ':'.
068000         10  WK-TS-MI                PIC 99.
068100*
068200*--------------------------------------------------------------------*
068300* MEAN/SD SCRATCH -- SHARED BY 8500-COMPUTE-MEAN-SD.                 *
068400*--------------------------------------------------------------------*
068500 01  PM-MEANSD-WORK.
068600     05  WK-MS-CNT                   PIC S9(09) COMP-3.
068700     05  WK-MS-SUM                   PIC S9(11)V9(4) COMP-3.
068800     05  WK-MS-SUMSQ                 PIC S9(13)V9(4) COMP-3.
068900     05  WK-MS-MEAN                  PIC S9(06)V9(4) COMP-3.
069000     05  WK-MS-VARIANCE              PIC S9(13)V9(4) COMP-3.
069100     05  WK-MS-SD                    PIC S9(06)V9(4) COMP-3.
069200     05  WK-SQRT-X                   PIC S9(09)V9(6) COMP-3.
069300     05  WK-SQRT-TMP                 PIC S9(09)V9(6) COMP-3.
069400*
069500*--------------------------------------------------------------------*
069600* GENERIC LEFT/RIGHT-TRIM SCRATCH USED WHEN BUILDING CSV TEXT.       *
069700*--------------------------------------------------------------------*
069800 01  PM-TRIM-WORK.
069900     05  WS-TRIM-BUF                 PIC X(80).
070000     05  WS-TRIM-BUF-CHARS REDEFINES WS-TRIM-BUF
070100             OCCURS 80 TIMES PIC X.
070200     05  WS-TRIM-POS                 PIC S9(04) COMP.
070300     05  WS-TRIM-LEN                 PIC S9(04) COMP.
070400*    WS-EDIT-NUM/WS-EDIT-CNT ARE THE COMMON STAGING FIELDS EVERY
070500*    8510/8520 CALL MOVES A VALUE THROUGH ON ITS WAY TO WS-TRIM-BUF --
070600*    ONE NUMERIC-EDITED, ONE COUNT-EDITED, SO CALLERS DO NOT HAVE
070700*    TO CARRY THEIR OWN PIC CLAUSE JUST TO FEED THE TRIM ROUTINE.
070800     05  WS-EDIT-NUM                 PIC -999999.9999.
070900     05  WS-EDIT-CNT                 PIC ZZZZZ9.
071000     05  WS-EDIT-TEXT                PIC X(80).
071100*    WS-STAT-MEAN-TEXT/WS-STAT-SD-TEXT HOLD THE TRIMMED MEAN AND
071200*    STANDARD-DEVIATION TEXT LONG ENOUGH TO COMBINE THEM INTO ONE
071300*    "MEAN +/- SD" DISPLAY COLUMN ON THE OPERATOR CONSOLE REPORT.
071400     05  WS-STAT-MEAN-TEXT           PIC X(12).
071500     05  WS-STAT-SD-TEXT             PIC X(12).
071600     05  WS-LINE-PTR                 PIC S9(04) COMP.
071700*    WS-SUBX/WS-CHAR-IX ARE THE WORKHORSE SUBSCRIPTS FOR THE CSV
071800*    COLUMN-BUILDING AND CHARACTER-COPY LOOPS BELOW -- KEPT AS
071900*    PLAIN COMP SO THEY COST NOTHING EXTRA IN A TIGHT PERFORM.
072000     05  WS-SUBX                     PIC S9(04) COMP.
072100     05  WS-CHAR-IX                  PIC S9(04) COMP.
072200*    WS-COLON-POS/WS-SLASH-CTR SUPPORT THE ISO-8601 TIMESTAMP
072300*    PARSE IN 8100-8200 -- LOCATING THE "T" AND ":" SEPARATORS
072400*    WITHOUT AN INTRINSIC FUNCTION TO DO IT FOR US.
072500     05  WS-COLON-POS                PIC S9(04) COMP.
072600     05  WS-SLASH-CTR                PIC S9(04) COMP.
072700*    WS-SRM-PASS-CTR DRIVES THE FIXED 20-PASS NEWTON-RAPHSON LOOP
072800*    IN 8550-SQRT-ITERATE -- SEE THE REMARKS THERE ON WHY THE
072900*    PASS COUNT IS FIXED RATHER THAN CONVERGENCE-TESTED.
073000     05  WS-SRM-PASS-CTR             PIC S9(04) COMP.
073100*    WS-FILENAME-TEXT/WS-FILENAME-CHARS/WS-FILENAME-LEN BUILD THE
073200*    PER-SEGMENT LOG FILE NAME IN 1600 -- SEE THE REMARKS THERE.
073300     05  WS-FILENAME-TEXT            PIC X(60).
073400     05  WS-FILENAME-CHARS REDEFINES WS-FILENAME-TEXT
073500             OCCURS 60 TIMES PIC X.
073600     05  WS-FILENAME-LEN             PIC S9(04) COMP.
073700*
073800*--------------------------------------------------------------------*
073900* CSV LINE BUFFERS.                                                   *
074000*--------------------------------------------------------------------*
074100 01  PM-CSV-LINES.
074200*    THESE THREE BUFFERS ARE WHERE 4580/4930/4900 ASSEMBLE ONE
074300*    OUTPUT ROW'S COMMA-DELIMITED TEXT BEFORE IT IS WRITTEN FROM
074400*    -- SIZED TO MATCH THEIR RESPECTIVE FD RECORD, NOT THE COPY
074500*    MEMBER, SINCE A BUILT ROW IS PLAIN TEXT, NOT A GROUP ITEM.
074600     05  WS-SEGLOG-LINE              PIC X(90).
074700     05  WS-SEGSTA-LINE              PIC X(220).
074800     05  WS-BATSTA-LINE              PIC X(140).
074900*
075000*--------------------------------------------------------------------*
075100* CSV ROW WORKING RECORDS (COPY MEMBERS).                            *
075200*--------------------------------------------------------------------*
075300 01  PM-SEGLOG-WORK.
075400 COPY PMSEGLOG.
075500 01  PM-SEGSTA-WORK.
075600 COPY PMSEGSTA.
075700* CSV ROW BUILD AREA FOR batch_statistics.csv (SEE PMBATSTA).
075800 01  PM-BATSTA-WORK.
075900 COPY PMBATSTA.
076000*
076100*--------------------------------------------------------------------*
076200* CSV INPUT LINE PARSE WORK.                                          *
076300*--------------------------------------------------------------------*
076400 01  PM-CSV-PARSE-WORK.
076500*    WS-CSV-COL1/COL2/COL3/COL4 HOLD THE FOUR COMMA-DELIMITED
076600*    INPUT COLUMNS (CASE ID, ACTIVITY, START, DURATION) UNSTRUNG
076700*    OUT OF ONE IN-SEG-LINE BY 4220-LOAD-ONE-TRACE BEFORE IT
076800*    MOVES THEM INTO WK-RAW-REC (SEE PMTRCTBL).
076900     05  WS-CSV-COL1                 PIC X(20).
077000     05  WS-CSV-COL2                 PIC X(40).
077100     05  WS-CSV-COL3                 PIC X(15).
077200     05  WS-CSV-COL4                 PIC X(15).
077300*    WS-CSV-START-NUM/WS-CSV-DURATION-NUM ARE THE NUMERIC FORMS
077400*    OF COL3/COL4 -- 4220 MOVES THE UNSTRUNG DISPLAY TEXT STRAIGHT
077500*    INTO THESE PIC 9(15) FIELDS, LETTING COBOL'S OWN DE-EDITING
077600*    DO THE CONVERSION RATHER THAN A HAND-ROLLED PARSE.
077700     05  WS-CSV-START-NUM            PIC 9(15).
077800     05  WS-CSV-DURATION-NUM         PIC 9(15).
077900*
078000 LINKAGE SECTION.
078100*
078200 PROCEDURE DIVISION.
078300*
078400*----------------------------------------------------------------*
078500*                        MAINLINE                                *
078600*----------------------------------------------------------------*
078700*     THE FIVE PERFORMS BELOW ARE THE WHOLE BATCH FLOW AT A       *
078800*     GLANCE:  1000 READS CTLFILE AND OPENS THE TWO SUMMARY       *
078900*     REPORTS; 2000 BUILDS THE DISTINCT LIST OF SEGMENT (ACTIVITY *
079000*     PAIR) KEYS SEEN ACROSS THE REGISTERED INPUT FILES; 3000     *
079100*     THEN DRIVES THE ENTIRE FILTER/SORT/DETECT/ROLL-UP/REPORT    *
079200*     CYCLE (4000-4700) ONCE PER DISTINCT SEGMENT; AND 9000       *
079300*     CLOSES THE TWO SUMMARY REPORTS AND RETURNS CONTROL TO THE   *
079400*     OPERATING SYSTEM.  A SEGMENT'S OWN WORK FILES AND SEGMENT   *
079500*     LOG ARE OPENED AND CLOSED INSIDE 4000, NOT HERE, SO THIS    *
079600*     PARAGRAPH NEVER NEEDS TO KNOW HOW MANY SEGMENTS THERE ARE.  *
079700*----------------------------------------------------------------*
079800 0000-MAINLINE.
079900     PERFORM 1000-INITIALIZATION
080000         THRU 1000-EXIT.
080100     PERFORM 2000-DISCOVER-SEGMENTS
080200         THRU 2000-EXIT.
080300     PERFORM 3000-PROCESS-SEGMENTS
080400         THRU 3000-EXIT.
080500     PERFORM 9000-TERMINATION
080600         THRU 9000-EXIT.
080700     GOBACK.
080800     EJECT
080900*----------------------------------------------------------------*
081000*                  1000 -- INITIALIZATION                        *
081100*----------------------------------------------------------------*
081200 1000-INITIALIZATION.
081300     PERFORM 1100-READ-CONTROL-FILE
081400         THRU 1100-EXIT.
081500     OPEN OUTPUT SEGMENT-STATS-FILE.
081600* BAD FILE STATUS ON SEGMENT-STATISTICS OUTPUT -- FATAL, GO TO ABEND.
081700     IF WS-SEGSTA-STATUS NOT = '00'
081800        DISPLAY 'PMBATMIN OPEN FAILED - SEGSTATS ' WS-SEGSTA-STATUS
081900        GO TO 9900-ABEND
082000     END-IF.
082100*    THE TWO STRING VERBS BELOW BUILD THE ONE-TIME CSV HEADER ROW
082200*    FOR SEGMENT_STATISTICS.CSV -- SPLIT ACROSS A MOVE PLUS A
082300*    STRING BECAUSE THE FULL HEADER TEXT EXCEEDS ONE LITERAL'S
082400*    COMFORTABLE LINE LENGTH IN THIS SHOP'S COLUMN-72 SOURCE FORMAT.
082500     MOVE 'segmentKey,n,BF,m,mu_k,sigma_k,mu_BI,sigma_BI,'
082600         TO WS-SEGSTA-LINE.
082700     STRING WS-SEGSTA-LINE DELIMITED BY SIZE
082800         'mu_IA,sigma_IA,mu_IA_b,sigma_IA_b,mu_IA_nb,'
082900             DELIMITED BY SIZE
083000         'sigma_IA_nb,mu_IAIB,sigma_IAIB,mu_Wo_b,sigma_Wo_b,'
083100             DELIMITED BY SIZE
083200         'mu_Wo_nb,sigma_Wo_nb' DELIMITED BY SIZE
083300         INTO WS-SEGSTA-LINE.
083400     WRITE SEGMENT-STATS-REC FROM WS-SEGSTA-LINE.
083500     OPEN OUTPUT BATCH-STATS-FILE.
083600* BAD FILE STATUS ON BATCH-STATISTICS OUTPUT -- FATAL, GO TO ABEND.
083700     IF WS-BATSTA-STATUS NOT = '00'
083800        DISPLAY 'PMBATMIN OPEN FAILED - BATSTATS ' WS-BATSTA-STATUS
083900        GO TO 9900-ABEND
084000     END-IF.
084100     MOVE 'segmentKey,i,k_i,t_bi_dep,mu_IBIA_i,sigmaIBIA_i,'
084200         TO WS-BATSTA-LINE.
084300     STRING WS-BATSTA-LINE DELIMITED BY SIZE
084400         'mu_Wo_bi,sigmaWo_bi,W_i_min,Wi_max' DELIMITED BY SIZE
084500         INTO WS-BATSTA-LINE.
084600     WRITE BATCH-STATS-REC FROM WS-BATSTA-LINE.
084700 1000-EXIT.
084800     EXIT.
084900     EJECT
085000*----------------------------------------------------------------*
085100*             1100 -- READ THE CTLFILE CONTROL CARDS             *
085200*     SEE CK-4589 -- ADDED THE FILE-STATUS CHECKS BELOW.         *
085300*----------------------------------------------------------------*
085400 1100-READ-CONTROL-FILE.
085500     OPEN INPUT CTL-FILE.
085600* BAD FILE STATUS ON THE CONTROL FILE -- FATAL, GO TO ABEND.
085700     IF WS-CTL-STATUS NOT = '00'
085800        DISPLAY 'PMBATMIN OPEN FAILED - CTLFILE ' WS-CTL-STATUS
085900        GO TO 9900-ABEND
086000     END-IF.
086100     SET WS-END-OF-FILE TO FALSE.
086200     READ CTL-FILE
086300         AT END SET WS-END-OF-FILE TO TRUE
086400     END-READ.
086500* THE LEADING ROW OF CTLFILE MUST BE THE 'P' PARAMETER ROW; IF
086600* IT IS MISSING OR OUT OF ORDER THE RUN CANNOT PROCEED.
086700     IF WS-END-OF-FILE OR NOT PM-CTL-IS-PARM-ROW
086800        DISPLAY 'PMBATMIN CTLFILE MISSING PARAMETER ROW'
086900        GO TO 9900-ABEND
087000     END-IF.
087100     MOVE PM-CTL-MIN-BATCH-SIZE TO WS-MIN-BATCH-SIZE.
087200* ZERO MEANS THE PARAMETER ROW WAS BLANK OR NOT NUMERIC.
087300     IF WS-MIN-BATCH-SIZE = ZERO
087400        MOVE PM-DEFAULT-MIN-BATCH-SIZE TO WS-MIN-BATCH-SIZE
087500     END-IF.
087600     MOVE PM-CTL-NONFIFO-FLAG TO WS-NONFIFO-FLAG.
087700     PERFORM 1120-READ-NEXT-CTL-ROW
087800         UNTIL WS-END-OF-FILE.
087900     CLOSE CTL-FILE.
088000 1100-EXIT.
088100     EXIT.
088200* LOOP BODY OF 1100-READ-CONTROL-FILE -- READS ONE CTLFILE ROW
088300* AND CHECKS ITS FILE STATUS.
088400 1120-READ-NEXT-CTL-ROW.
088500     READ CTL-FILE
088600         AT END SET WS-END-OF-FILE TO TRUE
088700     END-READ.
088800* SKIP THE PARM ROW ITSELF -- ONLY 'F' ROWS GO INTO THE REGISTRY.
088900     IF NOT WS-END-OF-FILE AND PM-CTL-IS-FILE-ROW
089000        PERFORM 1150-ADD-FILE-REGISTRY-ENTRY
089100            THRU 1150-EXIT
089200     END-IF.
089300* APPENDS ONE 'F'-ROW FILE NAME TO THE INPUT-FILE REGISTRY TABLE
089400* (WS-REG-ENTRY) AND BUMPS THE ENTRY COUNT.
089500 1150-ADD-FILE-REGISTRY-ENTRY.
089600     ADD 1 TO WS-FILE-REG-COUNT.
089700     SET WS-FRX TO WS-FILE-REG-COUNT.
089800     MOVE SPACES TO WS-FR-DDNAME (WS-FRX).
089900*    EACH REGISTERED INPUT FILE GETS A SYNTHETIC DDNAME OF
090000*    "INSEG" PLUS ITS ONE-DIGIT CTL-FILE SLOT NUMBER -- THIS IS
090100*    WHAT 2100/4200 LATER ASSIGN AT RUN TIME (SEE 8610).
090200     STRING 'INSEG' DELIMITED BY SIZE
090300         PM-CTL-SLOT-NO DELIMITED BY SIZE
090400         INTO WS-FR-DDNAME (WS-FRX).
090500     MOVE PM-CTL-FILE-NAME-TEXT TO WS-FR-FILENAME-TEXT (WS-FRX).
090600     MOVE PM-CTL-FILE-NAME-TEXT TO WS-FILENAME-TEXT.
090700     PERFORM 1500-DERIVE-SEG-KEY
090800         THRU 1500-EXIT.
090900     MOVE WS-CURRENT-KEY TO WS-FR-SEGMENT-KEY (WS-FRX).
091000 1150-EXIT.
091100     EXIT.
091200     EJECT
091300*----------------------------------------------------------------*
091400*     1500 -- DERIVE A SEGMENT KEY FROM A REGISTERED FILENAME     *
091500*     DROP THE LAST 4 CHARACTERS (THE EXTENSION), THEN REPLACE    *
091600*     THE FIRST "!" IN WHAT REMAINS WITH ":".                     *
091700*     THE EXTENSION IS ALWAYS ".CSV" ON THIS JOB'S REGISTERED FILES.*
091800*----------------------------------------------------------------*
091900 1500-DERIVE-SEG-KEY.
092000     PERFORM 8610-RTRIM-FILENAME
092100         THRU 8610-EXIT.
092200     COMPUTE WS-FILENAME-LEN = WS-FILENAME-LEN - 4.
092300* AN EMPTY FILE-NAME-TEXT FIELD MEANS A BLANK 'F' ROW SLIPPED IN.
092400     IF WS-FILENAME-LEN < 1
092500        MOVE 1 TO WS-FILENAME-LEN
092600     END-IF.
092700     MOVE SPACES TO WS-CURRENT-KEY.
092800     MOVE WS-FILENAME-TEXT (1:WS-FILENAME-LEN) TO WS-CURRENT-KEY.
092900     MOVE ZERO TO WS-CHAR-IX.
093000     PERFORM 1510-SCAN-FOR-BANG
093100         VARYING WS-SUBX FROM 1 BY 1
093200         UNTIL WS-SUBX > WS-FILENAME-LEN
093300             OR WS-CHAR-IX NOT = ZERO.
093400* NONZERO MEANS A PRIOR '!' WAS FOUND AND THE SUFFIX MUST BE CUT.
093500     IF WS-CHAR-IX NOT = ZERO
093600        MOVE ':' TO WS-CURRENT-KEY-CHARS (WS-CHAR-IX)
093700     END-IF.
093800 1500-EXIT.
093900     EXIT.
094000* LOOP BODY OF 1500-STRIP-BANG-SUFFIX -- HUNTS FOR THE '!' THAT
094100* SOME EXTRACT RUNS TACK ONTO THE CASE ID SUFFIX.
094200 1510-SCAN-FOR-BANG.
094300* '!' MARKS THE START OF A GENERATED-FILE SUFFIX TO BE DROPPED.
094400     IF WS-CURRENT-KEY-CHARS (WS-SUBX) = '!'
094500        MOVE WS-SUBX TO WS-CHAR-IX
094600     END-IF.
094700     EJECT
094800*----------------------------------------------------------------*
094900*  1600 -- BUILD THE PER-SEGMENT ANNOTATED LOG FILE NAME          *
095000*  1. REPLACE EVERY "/" IN THE SEGMENT KEY WITH "_"                *
095100*  2. REMOVE THE ":" FROM EVERY "SRM:" SUBSTRING (SRM ACTIVITY    *
095200*     NAMES CAN LEGITIMATELY CONTAIN FURTHER COLONS)               *
095300*  3. SPLIT ON THE FIRST REMAINING ":" INTO START/END ACTIVITY    *
095400*  4. FILE NAME IS "segment_"+START+"_"+END+".csv"                *
095500*     SEE CK-4530 FOR THE ORIGIN OF THE SRM COLON-STRIPPING RULES.*
095600*----------------------------------------------------------------*
095700 1600-BUILD-SEGLOG-FILENAME.
095800     PERFORM 1605-SLASH-TO-UNDERSCORE
095900         VARYING WS-SUBX FROM 1 BY 1 UNTIL WS-SUBX > 40.
096000     MOVE ZERO TO WS-SRM-PASS-CTR.
096100     PERFORM 1650-STRIP-SRM-COLON
096200         THRU 1650-EXIT
096300         UNTIL WS-SRM-PASS-CTR > 5.
096400     MOVE ZERO TO WS-COLON-POS.
096500     PERFORM 1610-SCAN-FOR-COLON
096600         VARYING WS-SUBX FROM 1 BY 1
096700         UNTIL WS-SUBX > 40 OR WS-COLON-POS NOT = ZERO.
096800     MOVE SPACES TO WS-START-ACTIVITY WS-END-ACTIVITY.
096900* NO COLON FOUND -- NOTHING FOR 1650 TO STRIP.
097000     IF WS-COLON-POS = ZERO
097100        MOVE WS-CURRENT-KEY TO WS-START-ACTIVITY
097200     ELSE
097300* GUARD AGAINST STRIPPING A LEADING COLON, WHICH SHOULD NOT HAPPEN.
097400        IF WS-COLON-POS > 1
097500           MOVE WS-CURRENT-KEY (1:WS-COLON-POS - 1)
097600               TO WS-START-ACTIVITY
097700        END-IF
097800* ONLY STRIP WHEN THE COLON LEAVES ROOM FOR AT LEAST ONE CHARACTER.
097900        IF WS-COLON-POS < 40
098000           MOVE WS-CURRENT-KEY (WS-COLON-POS + 1:)
098100               TO WS-END-ACTIVITY
098200        END-IF
098300     END-IF.
098400* BUILDS "segment_" + START-ACTIVITY + "_" IN TWO STRING STEPS
098500* BECAUSE THE TRIMMED LENGTH OF START-ACTIVITY IS NOT KNOWN
098600* UNTIL AFTER 8620-RTRIM-BUF RUNS.
098700     MOVE WS-START-ACTIVITY TO WS-TRIM-BUF.
098800     PERFORM 8620-RTRIM-BUF
098900         THRU 8620-EXIT.
099000     MOVE SPACES TO WS-SEGLOG-DDNAME.
099100     STRING 'segment_' DELIMITED BY SIZE
099200         WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
099300         '_' DELIMITED BY SIZE
099400         INTO WS-SEGLOG-DDNAME.
099500     MOVE WS-END-ACTIVITY TO WS-TRIM-BUF.
099600     PERFORM 8620-RTRIM-BUF
099700         THRU 8620-EXIT.
099800* 8610-RTRIM-DDNAME SETS WS-TRIM-POS TO THE LENGTH BUILT SO FAR,
099900* SO THE SECOND STRING PICKS UP EXACTLY WHERE THE FIRST LEFT OFF
100000* INSTEAD OF OVERWRITING IT.
100100     PERFORM 8610-RTRIM-DDNAME
100200         THRU 8610-DDN-EXIT.
100300     STRING WS-SEGLOG-DDNAME (1:WS-TRIM-POS) DELIMITED BY SIZE
100400         WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
100500         '.csv' DELIMITED BY SIZE
100600         INTO WS-SEGLOG-DDNAME.
100700 1600-EXIT.
100800     EXIT.
100900* LOOP BODY OF 1600-BUILD-SEGMENT-KEY -- TURNS EACH '/' IN THE
101000* ACTIVITY-PAIR TEXT INTO '_' PER THE SEGMENT-KEY NAMING RULE.
101100 1605-SLASH-TO-UNDERSCORE.
101200* SEGMENT-KEY NAMING RULE -- '/' BECOMES '_' (BATCH FLOW STEP 1).
101300     IF WS-CURRENT-KEY-CHARS (WS-SUBX) = '/'
101400        MOVE '_' TO WS-CURRENT-KEY-CHARS (WS-SUBX)
101500     END-IF.
101600* LOOP BODY OF 1600-BUILD-SEGMENT-KEY -- LOCATES A ':' LEFT BY
101700* THE SRM EXTRACT SO 1650 CAN STRIP IT (CK-4530).
101800 1610-SCAN-FOR-COLON.
101900* SRM EXTRACTS TACK A COLON ONTO THE ACTIVITY-PAIR TEXT (CK-4530).
102000     IF WS-CURRENT-KEY-CHARS (WS-SUBX) = ':'
102100        MOVE WS-SUBX TO WS-COLON-POS
102200     END-IF.
102300* STRIPS THE SRM COLON AND EVERYTHING TO ITS RIGHT OFF THE
102400* SEGMENT KEY TEXT ONCE 1610 HAS FOUND IT (CK-4530).
102500 1650-STRIP-SRM-COLON.
102600     ADD 1 TO WS-SRM-PASS-CTR.
102700     MOVE ZERO TO WS-SUBX.
102800     PERFORM 1660-SCAN-FOR-SRM-COLON
102900         VARYING WS-CHAR-IX FROM 1 BY 1
103000         UNTIL WS-CHAR-IX > 37 OR WS-SUBX NOT = ZERO.
103100* NO COLON ON THIS PASS -- SCAN IS DONE.
103200     IF WS-SUBX = ZERO
103300        MOVE 99 TO WS-SRM-PASS-CTR
103400     ELSE
103500        MOVE SPACES TO WS-TRIM-BUF
103600        MOVE WS-CURRENT-KEY TO WS-TRIM-BUF
103700        MOVE SPACE TO WS-CURRENT-KEY
103800        STRING WS-TRIM-BUF (1:WS-SUBX + 2) DELIMITED BY SIZE
103900            WS-TRIM-BUF (WS-SUBX + 4:) DELIMITED BY SIZE
104000            INTO WS-CURRENT-KEY
104100     END-IF.
104200 1650-EXIT.
104300     EXIT.
104400* LOOP BODY OF 1650-STRIP-SRM-COLON -- RESCANS AFTER THE COLON
104500* IS CUT SO A SECOND, LEFTOVER COLON IS ALSO REMOVED.
104600 1660-SCAN-FOR-SRM-COLON.
104700* SECOND, LEFTOVER COLON CASE COVERED BY THE 1660 RESCAN (CK-4530).
104800     IF WS-CURRENT-KEY-CHARS (WS-CHAR-IX)     = 'S' AND
104900        WS-CURRENT-KEY-CHARS (WS-CHAR-IX + 1) = 'R' AND
105000        WS-CURRENT-KEY-CHARS (WS-CHAR-IX + 2) = 'M' AND
105100        WS-CURRENT-KEY-CHARS (WS-CHAR-IX + 3) = ':'
105200        MOVE WS-CHAR-IX TO WS-SUBX
105300     END-IF.
105400     EJECT
105500*----------------------------------------------------------------*
105600*     2000 -- DISCOVER SEGMENTS (DISTINCT KEYS, DISCOVERY ORDER) *
105700*     TABLE IS BOUNDED BY PM-MAX-SEGMENTS (SEE PROGRAM CONSTANTS).*
105800*----------------------------------------------------------------*
105900 2000-DISCOVER-SEGMENTS.
106000     MOVE ZERO TO WS-SEG-KEY-COUNT.
106100     PERFORM 2100-ADD-SEG-KEY-IF-NEW
106200         THRU 2100-EXIT
106300         VARYING WS-FRX FROM 1 BY 1
106400             UNTIL WS-FRX > WS-FILE-REG-COUNT.
106500 2000-EXIT.
106600     EXIT.
106700* ADDS WS-CURRENT-KEY TO THE DISTINCT SEGMENT-KEY TABLE THE
106800* FIRST TIME IT IS SEEN (BATCH FLOW STEP 2).
106900 2100-ADD-SEG-KEY-IF-NEW.
107000     MOVE ZERO TO WS-SUBX.
107100     PERFORM 2110-COMPARE-ONE-KEY
107200         VARYING WS-SKX FROM 1 BY 1
107300         UNTIL WS-SKX > WS-SEG-KEY-COUNT OR WS-SUBX NOT = ZERO.
107400* KEY NOT FOUND IN THE TABLE YET -- FALL THROUGH AND ADD IT.
107500     IF WS-SUBX = ZERO
107600        ADD 1 TO WS-SEG-KEY-COUNT
107700        SET WS-SKX TO WS-SEG-KEY-COUNT
107800        MOVE WS-FR-SEGMENT-KEY (WS-FRX) TO WS-SKE-KEY (WS-SKX)
107900     END-IF.
108000 2100-EXIT.
108100     EXIT.
108200* LOOP BODY OF 2100-ADD-SEG-KEY-IF-NEW -- COMPARES ONE TABLE
108300* ENTRY AGAINST THE INCOMING KEY.
108400 2110-COMPARE-ONE-KEY.
108500* MATCH FOUND -- THIS KEY IS ALREADY IN THE DISTINCT-KEY TABLE.
108600     IF WS-SKE-KEY (WS-SKX) = WS-FR-SEGMENT-KEY (WS-FRX)
108700        MOVE 1 TO WS-SUBX
108800     END-IF.
108900     EJECT
109000*----------------------------------------------------------------*
109100*     3000 -- PROCESS EVERY DISCOVERED SEGMENT                   *
109200*----------------------------------------------------------------*
109300 3000-PROCESS-SEGMENTS.
109400     PERFORM 3010-PROCESS-ONE-KEY
109500         VARYING WS-SKX FROM 1 BY 1
109600         UNTIL WS-SKX > WS-SEG-KEY-COUNT.
109700 3000-EXIT.
109800     EXIT.
109900* LOOP BODY OF 3000-PROCESS-SEGMENTS -- DRIVES BATCH FLOW
110000* STEPS 3 THROUGH 5 FOR ONE DISCOVERED SEGMENT KEY.
110100 3010-PROCESS-ONE-KEY.
110200     MOVE WS-SKE-KEY (WS-SKX) TO WS-CURRENT-KEY.
110300     PERFORM 4000-PROCESS-ONE-SEGMENT
110400         THRU 4000-EXIT.
110500     EJECT
110600*----------------------------------------------------------------*
110700*     4000 -- PROCESS ONE SEGMENT (BATCH FLOW STEPS 3-5)         *
110800*     ADDED 1996-06-25 MPD -- ORIGINAL PASS WROTE THE ANNOTATED  *
110900*     LOG BEFORE STATISTICS WERE KNOWN AND REWOUND THE FILE;     *
111000*     THIS SHOP'S COMPILER DOES NOT SUPPORT REWIND ON A LINE     *
111100*     SEQUENTIAL FILE, SO THE LOG IS NOW WRITTEN INLINE AS EACH  *
111200*     GROUP CLOSES (SEE 4570) INSTEAD OF BUFFERED AND REWRITTEN. *
111300*----------------------------------------------------------------*
111400 4000-PROCESS-ONE-SEGMENT.
111500     PERFORM 1600-BUILD-SEGLOG-FILENAME
111600         THRU 1600-EXIT.
111700     PERFORM 4110-RESET-SEGMENT-ACCUM
111800         THRU 4110-EXIT.
111900     OPEN OUTPUT SEGMENT-LOG-FILE.
112000* BAD FILE STATUS ON THE SEGMENT EVENT LOG OUTPUT -- FATAL.
112100     IF WS-SEGLOG-STATUS NOT = '00'
112200        DISPLAY 'PMBATMIN OPEN FAILED - SEGLOG ' WS-SEGLOG-STATUS
112300        GO TO 9900-ABEND
112400     END-IF.
112500*    STEP 3 -- PULL ONLY THIS SEGMENT'S ROWS OUT OF THE INPUT
112600*    TRACE FILE INTO WORK-TRC-RAW (SEE BATCH FLOW STEP 3).
112700     PERFORM 4200-FILTER-TRACES
112800         THRU 4200-EXIT.
112900     PERFORM 4300-SORT-BY-START
113000         THRU 4300-EXIT.
113100*    ALL-TRACE INTER-ARRIVAL IS COMPUTED HERE, BEFORE DETECTION,
113200*    BECAUSE IT MEASURES THE RAW ARRIVAL PROCESS ITSELF AND MUST
113300*    NOT BE DISTURBED BY WHICH TRACES LATER GET BATCHED.
113400     PERFORM 4350-COMPUTE-ALL-IA
113500         THRU 4350-EXIT.
113600*    STEP 4 -- THE DETECTION SORT (4400) RE-ORDERS BY DETECTION
113700*    KEY/START TIME AND ITS OUTPUT PROCEDURE (4500-4560) IS WHERE
113800*    BATCHES ARE ACTUALLY FOUND AND FLAGGED.
113900     PERFORM 4400-SORT-DETECT
114000         THRU 4400-EXIT.
114100*    STEP 5 -- RE-SORT BACK TO START-TIME ORDER SO THE ANNOTATED
114200*    LOG AND SEGMENT STATISTICS REPORT ARE IN A HUMAN-READABLE,
114300*    CHRONOLOGICAL SEQUENCE RATHER THAN DETECTION-KEY ORDER.
114400     PERFORM 4600-SORT-FINAL
114500         THRU 4600-EXIT.
114600     CLOSE SEGMENT-LOG-FILE.
114700     PERFORM 4700-WRITE-SEGMENT-STATS-ROW
114800         THRU 4700-EXIT.
114900 4000-EXIT.
115000     EXIT.
115100* CLEARS THE PER-SEGMENT ACCUMULATORS SO STATISTICS FROM THE
115200* PRIOR SEGMENT DO NOT BLEED INTO THE ONE ABOUT TO START.
115300 4110-RESET-SEGMENT-ACCUM.
115400     MOVE ZERO TO WS-SEG-TOTAL-TRACES  WS-SEG-BATCHED-TRACES
115500                  WS-SEG-BATCH-COUNT   WS-PREV-BATCH-END-WAIT.
115600     INITIALIZE SA-ALL-IA        SA-BATCH-SIZE     SA-BATCH-INTERVAL
115700                SA-INTRA-BATCH-IA SA-BATCHED-WT    SA-NONBATCHED-WT
115800                SA-BATCHED-IA    SA-NONBATCHED-IA.
115900     MOVE 999999.9999   TO SA-BWT-MIN.
116000     MOVE -999999.9999  TO SA-BWT-MAX.
116100 4110-EXIT.
116200     EXIT.
116300     EJECT
116400*----------------------------------------------------------------*
116500*     4200 -- FILTER TRACES FOR THIS SEGMENT INTO WKRAW           *
116600*     ROUNDS THE END TIME PER THE NON-FIFO WINDOW RULE ON LOAD    *
116700*     (RULE: END-TIME-ROUNDED, SEE 8300).                         *
116800*     TABLE IS BOUNDED BY PM-MAX-INPUT-FILES (RAISED TWICE, CK-4770).*
116900*----------------------------------------------------------------*
117000 4200-FILTER-TRACES.
117100     OPEN OUTPUT WORK-TRC-RAW.
117200     PERFORM 4211-FILTER-IF-MATCH
117300         VARYING WS-FRX FROM 1 BY 1
117400             UNTIL WS-FRX > WS-FILE-REG-COUNT.
117500     CLOSE WORK-TRC-RAW.
117600 4200-EXIT.
117700     EXIT.
117800* TESTS WHETHER ONE REGISTERED FILE NAME'S EMBEDDED ACTIVITY-
117900* PAIR TEXT MATCHES THE SEGMENT BEING MINED (FILE-LEVEL HALF
118000* OF THE BATCH FLOW STEP 3A TWO-LEVEL FILTER).
118100 4211-FILTER-IF-MATCH.
118200* FILE-LEVEL MATCH (BATCH FLOW STEP 3A, FIRST HALF) -- QUEUE IT.
118300     IF WS-FR-SEGMENT-KEY (WS-FRX) = WS-CURRENT-KEY
118400        PERFORM 4210-FILTER-ONE-FILE
118500            THRU 4210-EXIT
118600     END-IF.
118700* LOOP BODY OF 4200-LOAD-SEGMENT-TRACES -- APPLIES THE FILE-
118800* LEVEL FILTER (4211) TO ONE REGISTERED FILE.
118900 4210-FILTER-ONE-FILE.
119000     MOVE WS-FR-DDNAME (WS-FRX) TO WS-CURRENT-DDNAME.
119100     OPEN INPUT INPUT-SEGMENT-FILE.
119200* BAD FILE STATUS ON ONE OF THE REGISTERED INPUT CSV FILES.
119300     IF WS-INSEG-STATUS NOT = '00'
119400        DISPLAY 'PMBATMIN OPEN FAILED - ' WS-CURRENT-DDNAME
119500                ' ' WS-INSEG-STATUS
119600        GO TO 9900-ABEND
119700     END-IF.
119800     SET WS-END-OF-FILE TO FALSE.
119900     PERFORM 4215-READ-AND-LOAD-TRACE
120000         UNTIL WS-END-OF-FILE.
120100     CLOSE INPUT-SEGMENT-FILE.
120200 4210-EXIT.
120300     EXIT.
120400* OPENS ONE FILTERED-IN CSV AND READS ITS ROWS UNTIL END OF
120500* FILE, HANDING EACH ROW TO 4220 FOR THE ROW-LEVEL FILTER.
120600 4215-READ-AND-LOAD-TRACE.
120700     READ INPUT-SEGMENT-FILE
120800         AT END SET WS-END-OF-FILE TO TRUE
120900     END-READ.
121000* MORE ROWS ON THIS CSV -- KEEP READING UNTIL END OF FILE.
121100     IF NOT WS-END-OF-FILE
121200        PERFORM 4220-LOAD-ONE-TRACE
121300            THRU 4220-EXIT
121400     END-IF.
121500*
121600 4220-LOAD-ONE-TRACE.
121700     UNSTRING IN-SEG-LINE DELIMITED BY ','
121800         INTO WS-CSV-COL1 WS-CSV-COL2 WS-CSV-COL3 WS-CSV-COL4.
121900*                  ROW-LEVEL FILTER -- COLUMN 2 OF THE CSV MUST ALSO
122000*                  CARRY THE CURRENT SEGMENT KEY.  A FILE CAN QUALIFY
122100*                  AT THE FILE-NAME LEVEL (4211) AND STILL CARRY ROWS
122200*                  FOR OTHER SEGMENTS MIXED IN -- THOSE ROWS ARE
122300*                  DROPPED HERE, NOT COUNTED, NOT WRITTEN.  (REQ
122400*                  CK-9004).
122500     IF WS-CSV-COL2 NOT = WS-CURRENT-KEY
122600        GO TO 4220-EXIT
122700     END-IF.
122800     MOVE ZERO TO WS-CSV-START-NUM WS-CSV-DURATION-NUM.
122900     MOVE WS-CSV-COL3 TO WS-CSV-START-NUM.
123000     MOVE WS-CSV-COL4 TO WS-CSV-DURATION-NUM.
123100* END TIME IS DERIVED, NOT CARRIED ON THE INPUT CSV -- THE FEEDER
123200* SYSTEM GIVES ONLY A START TIME AND A DURATION IN MILLISECONDS.
123300     MOVE SPACES TO WK-RAW-REC.
123400     MOVE WS-CSV-COL1 TO TRC-CASE-ID OF WK-RAW-REC.
123500     MOVE WS-CSV-START-NUM TO TRC-START-TIME OF WK-RAW-REC.
123600     MOVE WS-CSV-DURATION-NUM TO TRC-DURATION OF WK-RAW-REC.
123700     COMPUTE TRC-END-TIME OF WK-RAW-REC =
123800         WS-CSV-START-NUM + WS-CSV-DURATION-NUM.
123900     MOVE TRC-END-TIME OF WK-RAW-REC TO WK-EPOCH-MS.
124000     PERFORM 8300-ROUND-END-TIME
124100         THRU 8300-EXIT.
124200     MOVE WK-EPOCH-MS TO TRC-END-TIME-RND OF WK-RAW-REC.
124300* BATCHED-FLAG STARTS 'N' ON EVERY TRACE -- ONLY 4531 (VIA A
124400* CLOSED, QUALIFYING GROUP) EVER FLIPS IT TO 'Y'.
124500     MOVE 'N' TO TRC-BATCHED-FLAG OF WK-RAW-REC.
124600     WRITE WK-RAW-REC.
124700     ADD 1 TO WS-SEG-TOTAL-TRACES.
124800 4220-EXIT.
124900     EXIT.
125000     EJECT
125100*----------------------------------------------------------------*
125200*     4300 -- SORT THE FILTERED TRACES BY RAW START TIME          *
125300*     (BATCH FLOW STEP 3, PART 1 -- ESTABLISHES THE INTER-        *
125400*     ARRIVAL-TIME ORDER USED FOR ALL-IA/BATCHED-IA/NONBATCHED-   *
125500*     IA BELOW).                                                  *
125600*     SORT-WORK-A IS DISCARDED AFTER 4350 -- ONLY THE STATISTICS SURVIVE.*
125700*----------------------------------------------------------------*
125800 4300-SORT-BY-START.
125900     SORT SORT-WORK-A
126000         ON ASCENDING KEY TRC-START-TIME OF SRT-A-REC
126100         USING WORK-TRC-RAW
126200         GIVING WORK-TRC-BYSTART.
126300 4300-EXIT.
126400     EXIT.
126500     EJECT
126600*----------------------------------------------------------------*
126700*     4350 -- COMPUTE ALL-CASE INTER-ARRIVAL TIME (RULE: SEGMENT *
126800*     DERIVED AGGREGATES, ALL-CASE-INTER-ARRIVAL-TIMES) -- ONE    *
126900*     CONSECUTIVE-START-DELTA PASS OVER EVERY TRACE IN THE        *
127000*     SEGMENT, TAKEN BEFORE THE DETECTION RE-SORT (STEP 3c).      *
127100*----------------------------------------------------------------*
127200 4350-COMPUTE-ALL-IA.
127300     OPEN INPUT WORK-TRC-BYSTART.
127400     SET WS-END-OF-FILE TO FALSE.
127500     MOVE 'Y' TO WS-FIRST-GROUP-REC-SW.
127600     READ WORK-TRC-BYSTART
127700         AT END SET WS-END-OF-FILE TO TRUE
127800     END-READ.
127900     PERFORM 4351-ROLL-ONE-ALL-IA
128000         UNTIL WS-END-OF-FILE.
128100     CLOSE WORK-TRC-BYSTART.
128200 4350-EXIT.
128300     EXIT.
128400* LOOP BODY OF 4350-ROLL-ALL-IA-STATS -- ACCUMULATES ONE
128500* TRACE'S INTER-ARRIVAL TIME INTO THE ALL-TRACES POPULATION.
128600 4351-ROLL-ONE-ALL-IA.
128700* FIRST RECORD OF THE SORTED SEGMENT -- NOTHING TO CLOSE YET.
128800     IF NOT WS-FIRST-GROUP-REC-SW
128900*    WK-EPOCH-MS STILL HOLDS THE PRIOR TRACE'S START TIME FROM
129000*    THE BOTTOM OF THIS PARAGRAPH'S LAST PASS -- THE SUBTRACTION
129100*    BELOW IS THE RAW MILLISECOND GAP BETWEEN THAT TRACE AND THIS
129200*    ONE, REUSING WK-LOCAL-SEC (NAMED FOR ITS ORIGINAL USE IN 8100)
129300*    AS PLAIN SCRATCH SINCE NO DATE ARITHMETIC IS NEEDED HERE.
129400        COMPUTE WK-LOCAL-SEC =
129500            TRC-START-TIME OF WK-BYSTART-REC - WK-EPOCH-MS
129600        DIVIDE WK-LOCAL-SEC BY PM-MS-PER-HOUR GIVING WK-MS-MEAN
129700        ADD 1 TO SA-ALL-IA-CNT
129800        ADD WK-MS-MEAN TO SA-ALL-IA-SUM
129900        COMPUTE SA-ALL-IA-SUMSQ = SA-ALL-IA-SUMSQ +
130000            (WK-MS-MEAN * WK-MS-MEAN)
130100     END-IF.
130200     MOVE 'N' TO WS-FIRST-GROUP-REC-SW.
130300     MOVE TRC-START-TIME OF WK-BYSTART-REC TO WK-EPOCH-MS.
130400     READ WORK-TRC-BYSTART
130500         AT END SET WS-END-OF-FILE TO TRUE
130600     END-READ.
130700     EJECT
130800*----------------------------------------------------------------*
130900*     4400 -- SORT FOR BATCH DETECTION, THEN DETECT CANDIDATE     *
131000*     BATCHES (BATCH FLOW STEP 3d/3e).  DEFAULT (NONFIFO='N')     *
131100*     SORTS ON THE PLAIN END TIME; THE NONFIFO='Y' VARIANT SORTS  *
131200*     ON THE ROUNDED 12-HOUR-WINDOW END TIME INSTEAD (REQ         *
131300*     CK-4471).  BOTH BREAK TIES ON START TIME ASCENDING.         *
131400*     A CANDIDATE GROUP IS A RUN OF CONSECUTIVE TRACES SHARING    *
131500*     THE SAME DETECTION KEY.  A GROUP OF AT LEAST                *
131600*     WS-MIN-BATCH-SIZE TRACES BECOMES A BATCH.                   *
131700*     SEE PM-MAX-GROUP-SIZE FOR THE GROUP BUFFER TABLE LIMIT.    *
131800*----------------------------------------------------------------*
131900 4400-SORT-DETECT.
132000* NON-FIFO SHOPS DETECT BATCHES BY A 12-HOUR WINDOW INSTEAD OF A
132100* STRICT FIFO RUN (CK-4471 ORIGINAL, SEE 4500 BANNER).
132200     IF WS-NONFIFO-YES
132300        SORT SORT-WORK-B
132400            ON ASCENDING KEY TRC-END-TIME-RND OF SRT-B-REC
132500            ON ASCENDING KEY TRC-START-TIME OF SRT-B-REC
132600            USING WORK-TRC-BYSTART
132700            OUTPUT PROCEDURE 4500-DETECT-BATCHES
132800                       THRU 4590-DETECT-EXIT
132900     ELSE
133000        SORT SORT-WORK-B
133100            ON ASCENDING KEY TRC-END-TIME OF SRT-B-REC
133200            ON ASCENDING KEY TRC-START-TIME OF SRT-B-REC
133300            USING WORK-TRC-BYSTART
133400            OUTPUT PROCEDURE 4500-DETECT-BATCHES
133500                       THRU 4590-DETECT-EXIT
133600     END-IF.
133700 4400-EXIT.
133800     EXIT.
133900     EJECT
134000*----------------------------------------------------------------*
134100*     4500 -- DETECT-BATCHES OUTPUT PROCEDURE                    *
134200*     DRIVES 4506 THROUGH 4550 FOR EACH CANDIDATE GROUP IN TURN. *
134300*----------------------------------------------------------------*
134400 4500-DETECT-BATCHES.
134500     SET WS-FIRST-DETECT-REC TO TRUE.
134600     MOVE ZERO TO WS-GROUP-COUNT.
134700     RETURN SORT-WORK-B
134800         AT END SET WS-DETECT-EOF TO TRUE.
134900     PERFORM 4506-DETECT-ONE-REC
135000         UNTIL WS-DETECT-EOF.
135100 4590-DETECT-EXIT.
135200     EXIT.
135300* LOOP BODY OF 4500-DETECT-BATCHES -- PULLS ONE RECORD BACK OFF
135400* THE SORT-WORK-B COLLATING SEQUENCE.
135500 4506-DETECT-ONE-REC.
135600     PERFORM 4505-GET-DETECT-KEY
135700         THRU 4505-EXIT.
135800* FIRST RECORD RETURNED FROM THE SORT -- OPEN THE FIRST GROUP.
135900     IF WS-FIRST-DETECT-REC
136000        PERFORM 4510-START-GROUP
136100            THRU 4510-EXIT
136200     ELSE
136300* SAME KEY AS THE HELD RECORD -- STILL PART OF THE SAME RUN.
136400        IF WS-CUR-DETECT-KEY = WS-HELD-DETECT-KEY
136500           PERFORM 4520-ADD-TO-GROUP
136600               THRU 4520-EXIT
136700        ELSE
136800           PERFORM 4550-CLOSE-GROUP
136900               THRU 4550-EXIT
137000           PERFORM 4510-START-GROUP
137100               THRU 4510-EXIT
137200        END-IF
137300     END-IF.
137400     RETURN SORT-WORK-B
137500         AT END
137600            PERFORM 4550-CLOSE-GROUP
137700                THRU 4550-EXIT
137800            SET WS-DETECT-EOF TO TRUE.
137900* BUILDS THE COLLATING KEY (START TIME, CASE ID) SORT-WORK-B
138000* WAS RETURNED IN, USED TO DECIDE WHEN A GROUP BREAKS (CK-4471).
138100 4505-GET-DETECT-KEY.
138200* NON-FIFO WINDOW TEST -- SEE 4500 BANNER AND CK-4471.
138300     IF WS-NONFIFO-YES
138400        MOVE TRC-END-TIME-RND OF SRT-B-REC TO WS-CUR-DETECT-KEY
138500     ELSE
138600        MOVE TRC-END-TIME OF SRT-B-REC TO WS-CUR-DETECT-KEY
138700     END-IF.
138800 4505-EXIT.
138900     EXIT.
139000* OPENS A NEW CANDIDATE-BATCH GROUP BUFFER STARTING WITH THE
139100* RECORD JUST RETURNED FROM SORT-WORK-B.
139200 4510-START-GROUP.
139300     SET WS-FIRST-DETECT-REC TO FALSE.
139400     MOVE WS-CUR-DETECT-KEY TO WS-HELD-DETECT-KEY.
139500     MOVE 1 TO WS-GROUP-COUNT.
139600     SET WS-GBX TO 1.
139700     MOVE SRT-B-REC TO GRP-BUF-ENTRY (WS-GBX).
139800 4510-EXIT.
139900     EXIT.
140000* APPENDS ONE MORE TRACE TO THE CANDIDATE GROUP CURRENTLY
140100* OPEN, PROVIDED THE GROUP BUFFER IS NOT YET FULL.
140200 4520-ADD-TO-GROUP.
140300* GUARD AGAINST OVERRUNNING THE GROUP BUFFER TABLE (PM-MAX-GROUP-SIZE).
140400     IF WS-GROUP-COUNT < 2000
140500        ADD 1 TO WS-GROUP-COUNT
140600        SET WS-GBX TO WS-GROUP-COUNT
140700        MOVE SRT-B-REC TO GRP-BUF-ENTRY (WS-GBX)
140800     END-IF.
140900 4520-EXIT.
141000     EXIT.
141100     EJECT
141200*----------------------------------------------------------------*
141300*     4550 -- A CANDIDATE GROUP HAS CLOSED.  IF IT MEETS THE      *
141400*     MINIMUM SIZE IT IS A BATCH -- FLAG ITS MEMBERS, ROLL ITS    *
141500*     STATISTICS INTO THE SEGMENT ACCUMULATORS, WRITE ITS ROW TO  *
141600*     batch_statistics.csv (4560) AND ITS ANNOTATED LOG ROWS      *
141700*     (4570).  A GROUP TOO SMALL TO BE A BATCH IS SIMPLY RE-      *
141800*     WRITTEN TO WORK-TRC-DETECT UNCHANGED FOR THE ANNOTATED LOG. *
141900*     A GROUP TOO SMALL IS NOT AN ERROR -- MOST SEGMENTS HAVE SOME.*
142000*----------------------------------------------------------------*
142100 4550-CLOSE-GROUP.
142200* GROUP MET THE MINIMUM SIZE THRESHOLD -- FLAG EVERY MEMBER BATCHED.
142300     IF WS-GROUP-COUNT >= WS-MIN-BATCH-SIZE
142400        PERFORM 4530-FLAG-GROUP-BATCHED
142500            THRU 4530-EXIT
142600        PERFORM 4540-ROLL-GROUP-STATS
142700            THRU 4540-EXIT
142800        ADD 1 TO WS-SEG-BATCH-COUNT
142900        ADD WS-GROUP-COUNT TO WS-SEG-BATCHED-TRACES
143000        PERFORM 4560-WRITE-BATCH-ROW
143100            THRU 4560-EXIT
143200     END-IF.
143300     PERFORM 4551-REWRITE-ONE-MEMBER
143400         VARYING WS-GBX FROM 1 BY 1
143500             UNTIL WS-GBX > WS-GROUP-COUNT.
143600 4550-EXIT.
143700     EXIT.
143800* LOOP BODY OF 4550-CLOSE-GROUP -- REWRITES ONE GROUP MEMBER'S
143900* TRC-BATCHED-FLAG BACK OUT TO ITS HOME WORK FILE.
144000 4551-REWRITE-ONE-MEMBER.
144100     WRITE WK-DETECT-REC FROM GRP-BUF-ENTRY (WS-GBX).
144200     PERFORM 4570-WRITE-ANNOTATED-ROWS
144300         THRU 4570-EXIT.
144400* ONCE A GROUP CLOSES, FLAGS EVERY MEMBER AS BATCHED WHEN THE
144500* GROUP MET PM-MIN-BATCH-SIZE, OTHERWISE LEAVES THEM ALONE.
144600 4530-FLAG-GROUP-BATCHED.
144700     PERFORM 4531-FLAG-ONE-MEMBER
144800         VARYING WS-GBX FROM 1 BY 1
144900             UNTIL WS-GBX > WS-GROUP-COUNT.
145000 4530-EXIT.
145100     EXIT.
145200* LOOP BODY OF 4530-FLAG-GROUP-BATCHED -- SETS ONE MEMBER'S
145300* TRC-BATCHED-FLAG TO 'Y'.
145400 4531-FLAG-ONE-MEMBER.
145500     MOVE 'Y' TO TRC-BATCHED-FLAG OF GRP-BUF-ENTRY (WS-GBX).
145600* ROLLS THE CLOSED GROUP'S SIZE, DEPARTURE TIME AND WAITING-
145700* TIME STATISTICS INTO THE PER-GROUP ACCUMULATORS.
145800 4540-ROLL-GROUP-STATS.
145900     INITIALIZE PM-GROUP-STATS.
146000     MOVE 999999.9999   TO GRP-WT-MIN.
146100     MOVE -999999.9999  TO GRP-WT-MAX.
146200     MOVE TRC-END-TIME OF GRP-BUF-ENTRY (1) TO GRP-MAX-END.
146300     PERFORM 4541-ROLL-ONE-MEMBER
146400         THRU 4541-EXIT
146500         VARYING WS-GBX FROM 1 BY 1
146600             UNTIL WS-GBX > WS-GROUP-COUNT.
146700     ADD WS-GROUP-COUNT TO SA-BSZ-CNT.
146800     ADD WS-GROUP-COUNT TO SA-BSZ-SUM.
146900     COMPUTE SA-BSZ-SUMSQ = SA-BSZ-SUMSQ +
147000         (WS-GROUP-COUNT * WS-GROUP-COUNT).
147100* WS-SEG-BATCH-COUNT IS STILL THE COUNT BEFORE THIS BATCH -- 4550
147200* HAS NOT YET DONE ITS "ADD 1 TO WS-SEG-BATCH-COUNT" WHEN THIS
147300* PARAGRAPH RUNS.  NONZERO MEANS A PRIOR BATCH CLOSED IN THIS
147400* SEGMENT, SO THE GAP BETWEEN IT AND THIS ONE IS A REAL INTERVAL
147500* (FIXED 2014-07-22 -- WAS "> 1", WHICH DROPPED THE INTERVAL FOR
147600* EVERY SEGMENT'S 2ND BATCH AND THE FIRST INTERVAL OF EVERY
147700* SEGMENT WITH 3+ BATCHES, REQ CK-4805).
147800     IF WS-SEG-BATCH-COUNT > 0
147900        COMPUTE WK-EPOCH-MS =
148000            GRP-MAX-END - WS-PREV-BATCH-END-WAIT
148100        DIVIDE WK-EPOCH-MS BY PM-MS-PER-HOUR
148200            GIVING WK-MS-MEAN
148300        ADD 1 TO SA-BI-CNT
148400        ADD WK-MS-MEAN TO SA-BI-SUM
148500        COMPUTE SA-BI-SUMSQ = SA-BI-SUMSQ +
148600            (WK-MS-MEAN * WK-MS-MEAN)
148700     END-IF.
148800     MOVE GRP-MAX-END TO WS-PREV-BATCH-END-WAIT.
148900 4540-EXIT.
149000     EXIT.
149100* LOOP BODY OF 4540-ROLL-GROUP-STATS -- FOLDS ONE MEMBER'S
149200* WAITING TIME INTO THE MIN/MAX/MEAN/SD ACCUMULATORS.
149300 4541-ROLL-ONE-MEMBER.
149400* TRACK THE LATEST END TIME IN THE GROUP AS ITS DEPARTURE TIME.
149500     IF TRC-END-TIME OF GRP-BUF-ENTRY (WS-GBX) > GRP-MAX-END
149600        MOVE TRC-END-TIME OF GRP-BUF-ENTRY (WS-GBX)
149700            TO GRP-MAX-END
149800     END-IF.
149900     MOVE TRC-DURATION OF GRP-BUF-ENTRY (WS-GBX) TO WK-EPOCH-MS.
150000     DIVIDE WK-EPOCH-MS BY PM-MS-PER-HOUR GIVING WK-MS-MEAN.
150100     ADD 1 TO GRP-WT-CNT SA-BWT-CNT.
150200     ADD WK-MS-MEAN TO GRP-WT-SUM SA-BWT-SUM.
150300     COMPUTE GRP-WT-SUMSQ = GRP-WT-SUMSQ + (WK-MS-MEAN * WK-MS-MEAN).
150400     COMPUTE SA-BWT-SUMSQ = SA-BWT-SUMSQ + (WK-MS-MEAN * WK-MS-MEAN).
150500* ROLL THE PER-GROUP WAITING-TIME MINIMUM.
150600     IF WK-MS-MEAN < GRP-WT-MIN
150700        MOVE WK-MS-MEAN TO GRP-WT-MIN
150800     END-IF.
150900* ROLL THE PER-GROUP WAITING-TIME MAXIMUM.
151000     IF WK-MS-MEAN > GRP-WT-MAX
151100        MOVE WK-MS-MEAN TO GRP-WT-MAX
151200     END-IF.
151300* ROLL THE PER-SEGMENT (ALL BATCHES) WAITING-TIME MINIMUM.
151400     IF WK-MS-MEAN < SA-BWT-MIN
151500        MOVE WK-MS-MEAN TO SA-BWT-MIN
151600     END-IF.
151700* ROLL THE PER-SEGMENT (ALL BATCHES) WAITING-TIME MAXIMUM.
151800     IF WK-MS-MEAN > SA-BWT-MAX
151900        MOVE WK-MS-MEAN TO SA-BWT-MAX
152000     END-IF.
152100* MORE THAN ONE MEMBER -- WAITING TIME IS MEASURED AGAINST THE
152200* EARLIEST ARRIVAL, NOT THE FIRST TABLE ENTRY.
152300     IF WS-GBX > 1
152400        COMPUTE WK-LOCAL-SEC =
152500            TRC-START-TIME OF GRP-BUF-ENTRY (WS-GBX) -
152600            TRC-START-TIME OF GRP-BUF-ENTRY (WS-GBX - 1)
152700        DIVIDE WK-LOCAL-SEC BY PM-MS-PER-HOUR GIVING WK-MS-MEAN
152800        ADD 1 TO GRP-IA-CNT SA-IAIB-CNT
152900        ADD WK-MS-MEAN TO GRP-IA-SUM SA-IAIB-SUM
153000        COMPUTE GRP-IA-SUMSQ = GRP-IA-SUMSQ +
153100            (WK-MS-MEAN * WK-MS-MEAN)
153200        COMPUTE SA-IAIB-SUMSQ = SA-IAIB-SUMSQ +
153300            (WK-MS-MEAN * WK-MS-MEAN)
153400     END-IF.
153500 4541-EXIT.
153600     EXIT.
153700     EJECT
153800*----------------------------------------------------------------*
153900*     4560 -- WRITE ONE ROW OF batch_statistics.csv               *
154000*     SEQ-NO IS 1-UP WITHIN THE SEGMENT, NOT A GLOBAL COUNTER.   *
154100*     UNLIKE 4700 (WHICH SUMMARIZES A WHOLE SEGMENT), THIS ROW   *
154200*     DESCRIBES ONE CLOSED BATCH -- ITS SIZE, WHEN ITS LAST      *
154300*     MEMBER DEPARTED, THE SPREAD OF ARRIVAL GAPS BETWEEN ITS    *
154400*     OWN MEMBERS (GRP-IA-*), AND THE SPREAD OF WAITING TIME     *
154500*     EACH MEMBER SAT BEFORE THE BATCH DEPARTED (GRP-WT-*).      *
154600*     GRP-IA-* AND GRP-WT-* WERE ACCUMULATED LIVE AS EACH        *
154700*     CANDIDATE TRACE WAS ADDED TO THE GROUP BUFFER (SEE 4300    *
154800*     AND 4541) AND ARE RESET TO ZERO BY 4550 AS SOON AS THIS    *
154900*     ROW IS WRITTEN, READY FOR THE NEXT CANDIDATE GROUP.        *
155000*----------------------------------------------------------------*
155100 4560-WRITE-BATCH-ROW.
155200     MOVE SPACES TO PM-BATSTA-WORK.
155300     MOVE WS-CURRENT-KEY TO BS-SEGMENT-KEY.
155400     MOVE WS-SEG-BATCH-COUNT TO WS-EDIT-CNT.
155500     MOVE WS-EDIT-CNT TO BS-SEQ-NO.
155600     MOVE WS-GROUP-COUNT TO WS-EDIT-CNT.
155700     MOVE WS-EDIT-CNT TO BS-BATCH-SIZE.
155800*    BS-DEPARTURE-TIME -- WHEN THE BATCH'S SLOWEST MEMBER FINISHED
155900*    (GRP-MAX-END, ROLLED BY 4541).
156000     MOVE GRP-MAX-END TO WK-EPOCH-MS.
156100     PERFORM 8400-FORMAT-TIMESTAMP
156200         THRU 8400-EXIT.
156300     MOVE WK-TS-TEXT TO BS-DEPARTURE-TIME.
156400*    BS-MEAN-INTRA-IA/BS-SD-INTRA-IA -- SPREAD OF ARRIVAL GAPS
156500*    AMONG THIS BATCH'S OWN MEMBERS (GRP-IA-* FROM 4541).
156600     MOVE GRP-IA-CNT   TO WK-MS-CNT.
156700     MOVE GRP-IA-SUM   TO WK-MS-SUM.
156800     MOVE GRP-IA-SUMSQ TO WK-MS-SUMSQ.
156900     PERFORM 8500-COMPUTE-MEAN-SD
157000         THRU 8500-EXIT.
157100     MOVE WK-MS-MEAN TO WS-EDIT-NUM.
157200     PERFORM 8510-EDIT-INTO-FIELD
157300         THRU 8510-EXIT.
157400     MOVE WS-TRIM-BUF TO BS-MEAN-INTRA-IA.
157500     MOVE WK-MS-SD TO WS-EDIT-NUM.
157600     PERFORM 8510-EDIT-INTO-FIELD
157700         THRU 8510-EXIT.
157800     MOVE WS-TRIM-BUF TO BS-SD-INTRA-IA.
157900*    BS-MEAN-WAITING/BS-SD-WAITING/BS-MIN-WAITING/BS-MAX-WAITING --
158000*    SPREAD OF WAITING TIME THIS BATCH'S MEMBERS SAT BEFORE THE
158100*    BATCH RELEASED (GRP-WT-* FROM 4541).
158200     MOVE GRP-WT-CNT   TO WK-MS-CNT.
158300     MOVE GRP-WT-SUM   TO WK-MS-SUM.
158400     MOVE GRP-WT-SUMSQ TO WK-MS-SUMSQ.
158500     PERFORM 8500-COMPUTE-MEAN-SD
158600         THRU 8500-EXIT.
158700     MOVE WK-MS-MEAN TO WS-EDIT-NUM.
158800     PERFORM 8510-EDIT-INTO-FIELD
158900         THRU 8510-EXIT.
159000     MOVE WS-TRIM-BUF TO BS-MEAN-WAITING.
159100     MOVE WK-MS-SD TO WS-EDIT-NUM.
159200     PERFORM 8510-EDIT-INTO-FIELD
159300         THRU 8510-EXIT.
159400     MOVE WS-TRIM-BUF TO BS-SD-WAITING.
159500*    THE MIN/MAX PAIR BELOW ARE CARRIED SEPARATELY FROM GRP-WT-SUM/
159600*    GRP-WT-SUMSQ -- 4541 UPDATES THEM WITH A STRAIGHT COMPARE, NOT
159700*    THROUGH THE MEAN/SD ACCUMULATOR, SO THEY NEED NO 8500 CALL.
159800     MOVE GRP-WT-MIN TO WS-EDIT-NUM.
159900     PERFORM 8510-EDIT-INTO-FIELD
160000         THRU 8510-EXIT.
160100     MOVE WS-TRIM-BUF TO BS-MIN-WAITING.
160200     MOVE GRP-WT-MAX TO WS-EDIT-NUM.
160300     PERFORM 8510-EDIT-INTO-FIELD
160400         THRU 8510-EXIT.
160500     MOVE WS-TRIM-BUF TO BS-MAX-WAITING.
160600     PERFORM 4900-JOIN-BATSTA-ROW
160700         THRU 4900-EXIT.
160800     WRITE BATCH-STATS-REC FROM WS-BATSTA-LINE.
160900 4560-EXIT.
161000     EXIT.
161100     EJECT
161200*----------------------------------------------------------------*
161300*     4900 -- JOIN THE BATSTA WORKING RECORD INTO CSV TEXT        *
161400*     COLUMN ORDER MUST MATCH THE PMBATSTA COPYBOOK EXACTLY.     *
161500*----------------------------------------------------------------*
161600 4900-JOIN-BATSTA-ROW.
161700     MOVE SPACES TO WS-BATSTA-LINE.
161800     MOVE 1 TO WS-LINE-PTR.
161900     PERFORM 4910-APPEND-SEGKEY  THRU 4910-EXIT.
162000     PERFORM 4920-APPEND-BATSTA-FIELD THRU 4920-EXIT.
162100 4900-EXIT.
162200     EXIT.
162300* APPENDS THE SEGMENT-KEY COLUMN, FOLLOWED BY ITS COMMA, TO
162400* THE BATCH-STATISTICS ROW UNDER CONSTRUCTION.
162500 4910-APPEND-SEGKEY.
162600     MOVE BS-SEGMENT-KEY TO WS-TRIM-BUF.
162700     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
162800     STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
162900         ',' DELIMITED BY SIZE
163000         INTO WS-BATSTA-LINE
163100         WITH POINTER WS-LINE-PTR.
163200 4910-EXIT.
163300     EXIT.
163400* APPENDS ONE NUMERIC OR TEXT FIELD, FOLLOWED BY ITS COMMA, TO
163500* THE BATCH-STATISTICS ROW UNDER CONSTRUCTION.
163600 4920-APPEND-BATSTA-FIELD.
163700     PERFORM 4921-APPEND-ONE-COL THRU 4921-EXIT
163800         VARYING WS-SUBX FROM 1 BY 1 UNTIL WS-SUBX > 9.
163900 4920-EXIT.
164000     EXIT.
164100* LOOP BODY SHARED BY 4910/4920 -- STRINGS ONE COLUMN AND ITS
164200* TRAILING COMMA ONTO THE ROW BUFFER.
164300 4921-APPEND-ONE-COL.
164400* BUILDS THE BATCH-STATISTICS ROW ONE COLUMN AT A TIME BY POSITION.
164500* COLUMN 1 IS THE ORDINAL SEQUENCE NUMBER 4541 ASSIGNED THE BATCH
164600* WHEN IT CLOSED (SEQ-NO); 2 IS THE TRACE COUNT THAT MADE UP THE
164700* BATCH (BATCH-SIZE); 3 IS THE CLOCK TIME THE BATCH DEPARTED, I.E.
164800* THE BATCH'S SLOWEST MEMBER FINISHED (DEPARTURE-TIME); 4-5 ARE THE
164900* MEAN AND STANDARD DEVIATION OF THE INTRA-BATCH INTER-ARRIVAL GAP
165000* BETWEEN CONSECUTIVE TRACES INSIDE THIS BATCH ONLY (INTRA-IA,
165100* CK-4711); 6-7 ARE THE MEAN AND STANDARD DEVIATION OF WAITING
165200* TIME ACROSS THE BATCH'S OWN TRACES (WAITING); 8-9 ARE THE
165300* SHORTEST AND LONGEST OF THOSE SAME WAITING TIMES (MIN/MAX-
165400* WAITING). THIS ROW SUMMARIZES ONE BATCH; 4931 BELOW SUMMARIZES
165500* ONE SEGMENT-WIDE STATISTIC INSTEAD.
165600     EVALUATE WS-SUBX
165700        WHEN 1 MOVE BS-SEQ-NO         TO WS-TRIM-BUF
165800        WHEN 2 MOVE BS-BATCH-SIZE     TO WS-TRIM-BUF
165900        WHEN 3 MOVE BS-DEPARTURE-TIME TO WS-TRIM-BUF
166000        WHEN 4 MOVE BS-MEAN-INTRA-IA  TO WS-TRIM-BUF
166100        WHEN 5 MOVE BS-SD-INTRA-IA    TO WS-TRIM-BUF
166200        WHEN 6 MOVE BS-MEAN-WAITING   TO WS-TRIM-BUF
166300        WHEN 7 MOVE BS-SD-WAITING     TO WS-TRIM-BUF
166400        WHEN 8 MOVE BS-MIN-WAITING    TO WS-TRIM-BUF
166500        WHEN 9 MOVE BS-MAX-WAITING    TO WS-TRIM-BUF
166600     END-EVALUATE.
166700     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
166800* NINE COLUMNS BUILT -- FEWER THAN THAT MEANS MORE COLUMNS REMAIN.
166900     IF WS-SUBX < 9
167000        STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
167100            ',' DELIMITED BY SIZE
167200            INTO WS-BATSTA-LINE
167300            WITH POINTER WS-LINE-PTR
167400     ELSE
167500        STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
167600            INTO WS-BATSTA-LINE
167700            WITH POINTER WS-LINE-PTR
167800     END-IF.
167900 4921-EXIT.
168000     EXIT.
168100     EJECT
168200*----------------------------------------------------------------*
168300*     4570 -- WRITE THE FOUR ANNOTATED LOG ROWS FOR ONE TRACE     *
168400*     (RULE: SEGMENT-LOG-OUT-RECORD).  CALLED FROM 4550 AS EACH  *
168500*     GROUP CLOSES, SO THE LOG COMES OUT IN DETECTION ORDER,      *
168600*     NOT REBUFFERED AND REWRITTEN (SEE 4000 BANNER, CK-4560).    *
168700*     THE TAGGED/PLAIN PAIR IS THE FORMAT SEGMENT-LOG READERS EXPECT.*
168800*----------------------------------------------------------------*
168900 4570-WRITE-ANNOTATED-ROWS.
169000* CHOOSE THE TAG TEXT BY THE MEMBER'S BATCHED-FLAG (CK-9004).
169100     IF TRC-IS-BATCHED OF GRP-BUF-ENTRY (WS-GBX)
169200        MOVE '(batch)' TO WS-TAG-TEXT
169300     ELSE
169400        MOVE '(no batch)' TO WS-TAG-TEXT
169500     END-IF.
169600*    FOUR ROWS PER MEMBER, IN THIS ORDER: TAGGED START, TAGGED
169700*    END, PLAIN START, PLAIN END -- THE PAIRING FORMAT DOWNSTREAM
169800*    SEGMENT-LOG READERS EXPECT (SEE 4570 BANNER).
169900     MOVE TRC-START-TIME OF GRP-BUF-ENTRY (WS-GBX) TO WK-EPOCH-MS.
170000     PERFORM 8400-FORMAT-TIMESTAMP THRU 8400-EXIT.
170100     MOVE WK-TS-TEXT TO WS-EVENT-TIMESTAMP.
170200     PERFORM 4571-WRITE-TAGGED-ROW THRU 4571-EXIT.
170300     MOVE TRC-END-TIME OF GRP-BUF-ENTRY (WS-GBX) TO WK-EPOCH-MS.
170400     PERFORM 8400-FORMAT-TIMESTAMP THRU 8400-EXIT.
170500     MOVE WK-TS-TEXT TO WS-EVENT-TIMESTAMP.
170600     PERFORM 4572-WRITE-TAGGED-ROW-END THRU 4572-EXIT.
170700     MOVE TRC-START-TIME OF GRP-BUF-ENTRY (WS-GBX) TO WK-EPOCH-MS.
170800     PERFORM 8400-FORMAT-TIMESTAMP THRU 8400-EXIT.
170900     MOVE WK-TS-TEXT TO WS-EVENT-TIMESTAMP.
171000     PERFORM 4573-WRITE-PLAIN-ROW-START THRU 4573-EXIT.
171100     MOVE TRC-END-TIME OF GRP-BUF-ENTRY (WS-GBX) TO WK-EPOCH-MS.
171200     PERFORM 8400-FORMAT-TIMESTAMP THRU 8400-EXIT.
171300     MOVE WK-TS-TEXT TO WS-EVENT-TIMESTAMP.
171400     PERFORM 4574-WRITE-PLAIN-ROW-END THRU 4574-EXIT.
171500 4570-EXIT.
171600     EXIT.
171700* WRITES THE TAGGED HALF OF THE ANNOTATED PAIR -- '(COPY)',
171800* '(BATCH)' OR '(NO BATCH)' PER THE TRACE'S BATCHED-FLAG.
171900 4571-WRITE-TAGGED-ROW.
172000     MOVE SPACES TO PM-SEGLOG-WORK.
172100     STRING TRC-CASE-ID OF GRP-BUF-ENTRY (WS-GBX) DELIMITED BY SPACE
172200         ' (copy)' DELIMITED BY SIZE
172300         INTO SL-CASE-ID.
172400     STRING WS-START-ACTIVITY DELIMITED BY SPACE
172500         ' ' DELIMITED BY SIZE
172600         WS-TAG-TEXT DELIMITED BY SIZE
172700         INTO SL-EVENT-NAME.
172800     MOVE WS-EVENT-TIMESTAMP TO SL-TIMESTAMP.
172900     PERFORM 4580-JOIN-SEGLOG-ROW THRU 4580-EXIT.
173000     WRITE SEGMENT-LOG-REC FROM WS-SEGLOG-LINE.
173100 4571-EXIT.
173200     EXIT.
173300* CLOSES OUT THE TAGGED ROW STARTED BY 4571 AND RELEASES IT
173400* TO THE PER-SEGMENT LOG FILE.
173500 4572-WRITE-TAGGED-ROW-END.
173600     MOVE SPACES TO PM-SEGLOG-WORK.
173700     STRING TRC-CASE-ID OF GRP-BUF-ENTRY (WS-GBX) DELIMITED BY SPACE
173800         ' (copy)' DELIMITED BY SIZE
173900         INTO SL-CASE-ID.
174000     STRING WS-END-ACTIVITY DELIMITED BY SPACE
174100         ' ' DELIMITED BY SIZE
174200         WS-TAG-TEXT DELIMITED BY SIZE
174300         INTO SL-EVENT-NAME.
174400     MOVE WS-EVENT-TIMESTAMP TO SL-TIMESTAMP.
174500     PERFORM 4580-JOIN-SEGLOG-ROW THRU 4580-EXIT.
174600     WRITE SEGMENT-LOG-REC FROM WS-SEGLOG-LINE.
174700 4572-EXIT.
174800     EXIT.
174900* BEGINS THE PLAIN, UNTAGGED HALF OF THE ANNOTATED PAIR THAT
175000* FOLLOWS EVERY TAGGED ROW (SEE 4570 BANNER).
175100 4573-WRITE-PLAIN-ROW-START.
175200     MOVE SPACES TO PM-SEGLOG-WORK.
175300     MOVE TRC-CASE-ID OF GRP-BUF-ENTRY (WS-GBX) TO SL-CASE-ID.
175400     MOVE WS-START-ACTIVITY TO SL-EVENT-NAME.
175500     MOVE WS-EVENT-TIMESTAMP TO SL-TIMESTAMP.
175600     PERFORM 4580-JOIN-SEGLOG-ROW THRU 4580-EXIT.
175700     WRITE SEGMENT-LOG-REC FROM WS-SEGLOG-LINE.
175800 4573-EXIT.
175900     EXIT.
176000* CLOSES OUT THE PLAIN ROW STARTED BY 4573 AND RELEASES IT
176100* TO THE PER-SEGMENT LOG FILE.
176200 4574-WRITE-PLAIN-ROW-END.
176300     MOVE SPACES TO PM-SEGLOG-WORK.
176400     MOVE TRC-CASE-ID OF GRP-BUF-ENTRY (WS-GBX) TO SL-CASE-ID.
176500     MOVE WS-END-ACTIVITY TO SL-EVENT-NAME.
176600     MOVE WS-EVENT-TIMESTAMP TO SL-TIMESTAMP.
176700     PERFORM 4580-JOIN-SEGLOG-ROW THRU 4580-EXIT.
176800     WRITE SEGMENT-LOG-REC FROM WS-SEGLOG-LINE.
176900 4574-EXIT.
177000     EXIT.
177100* STRINGS TOGETHER ONE PM-SEGLOG-ROW FROM THE CASE ID, EVENT
177200* NAME AND TIMESTAMP PASSED IN BY 4571/4573.
177300 4580-JOIN-SEGLOG-ROW.
177400     MOVE SPACES TO WS-SEGLOG-LINE.
177500     MOVE 1 TO WS-LINE-PTR.
177600     MOVE SL-CASE-ID TO WS-TRIM-BUF.
177700     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
177800     STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
177900         ',' DELIMITED BY SIZE
178000         INTO WS-SEGLOG-LINE WITH POINTER WS-LINE-PTR.
178100     MOVE SL-EVENT-NAME TO WS-TRIM-BUF.
178200     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
178300     STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
178400         ',' DELIMITED BY SIZE
178500         INTO WS-SEGLOG-LINE WITH POINTER WS-LINE-PTR.
178600     STRING SL-TIMESTAMP DELIMITED BY SIZE
178700         INTO WS-SEGLOG-LINE WITH POINTER WS-LINE-PTR.
178800 4580-EXIT.
178900     EXIT.
179000     EJECT
179100*----------------------------------------------------------------*
179200*     4600 -- FINAL START-TIME SORT OVER THE FLAGGED TRACES.     *
179300*     COMPUTES THE TWO STATISTICS THAT NEED THE BATCHED/NON-      *
179400*     BATCHED PARTITION IN ITS OWN START-TIME ORDER (RULE:        *
179500*     SEGMENT -- BATCHED/NON-BATCHED PARTITION): INTER-ARRIVAL    *
179600*     TIME WITHIN EACH PARTITION (SA-BIA/SA-NIA) AND WAITING      *
179700*     TIME OF NON-BATCHED TRACES (SA-NWT).  BATCHED WAITING TIME  *
179800*     WAS ALREADY ROLLED INTO SA-BWT AS EACH BATCH CLOSED (4541). *
179900*     SA-BIA/SA-NIA/SA-NWT ARE ALL RESET BY 4110, NOT HERE.      *
180000*----------------------------------------------------------------*
180100 4600-SORT-FINAL.
180200     SORT SORT-WORK-C
180300         ON ASCENDING KEY TRC-START-TIME OF SRT-C-REC
180400         USING WORK-TRC-DETECT
180500         GIVING WORK-TRC-FINAL.
180600     OPEN INPUT WORK-TRC-FINAL.
180700     SET WS-FINAL-EOF TO FALSE.
180800     MOVE 'N' TO WS-HAVE-PREV-B-SW WS-HAVE-PREV-N-SW.
180900     READ WORK-TRC-FINAL
181000         AT END SET WS-FINAL-EOF TO TRUE
181100     END-READ.
181200     PERFORM 4605-READ-AND-ROLL-FINAL
181300         UNTIL WS-FINAL-EOF.
181400     CLOSE WORK-TRC-FINAL.
181500 4600-EXIT.
181600     EXIT.
181700* LOOP BODY OF 4600-ROLL-FINAL-STATS -- REREADS ONE WORK FILE
181800* NOW THAT EVERY TRACE'S BATCHED-FLAG IS SETTLED.
181900 4605-READ-AND-ROLL-FINAL.
182000     PERFORM 4610-ROLL-FINAL-MEMBER THRU 4610-EXIT.
182100     READ WORK-TRC-FINAL
182200         AT END SET WS-FINAL-EOF TO TRUE
182300     END-READ.
182400* ROLLS ONE TRACE'S TIMING VALUES INTO THE BATCHED/NOT-BATCHED
182500* SPLIT POPULATIONS USED FOR THE FINAL SEGMENT STATISTICS.
182600 4610-ROLL-FINAL-MEMBER.
182700* SPLIT BATCHED VS NOT-BATCHED POPULATIONS FOR THE FINAL REPORT.
182800     IF TRC-IS-BATCHED OF WK-FINAL-REC
182900* PRIOR BATCHED RECORD SEEN -- INTER-ARRIVAL-BATCHED IS COMPUTABLE.
183000        IF WS-HAVE-PREV-B-SW = 'Y'
183100           COMPUTE WK-LOCAL-SEC =
183200               TRC-START-TIME OF WK-FINAL-REC - WS-PREV-B-START
183300           DIVIDE WK-LOCAL-SEC BY PM-MS-PER-HOUR GIVING WK-MS-MEAN
183400           ADD 1 TO SA-BIA-CNT
183500           ADD WK-MS-MEAN TO SA-BIA-SUM
183600           COMPUTE SA-BIA-SUMSQ = SA-BIA-SUMSQ +
183700               (WK-MS-MEAN * WK-MS-MEAN)
183800        END-IF
183900        MOVE 'Y' TO WS-HAVE-PREV-B-SW
184000        MOVE TRC-START-TIME OF WK-FINAL-REC TO WS-PREV-B-START
184100     ELSE
184200* PRIOR NOT-BATCHED RECORD SEEN -- INTER-ARRIVAL-N-BATCHED COMPUTABLE.
184300        IF WS-HAVE-PREV-N-SW = 'Y'
184400           COMPUTE WK-LOCAL-SEC =
184500               TRC-START-TIME OF WK-FINAL-REC - WS-PREV-N-START
184600           DIVIDE WK-LOCAL-SEC BY PM-MS-PER-HOUR GIVING WK-MS-MEAN
184700           ADD 1 TO SA-NIA-CNT
184800           ADD WK-MS-MEAN TO SA-NIA-SUM
184900           COMPUTE SA-NIA-SUMSQ = SA-NIA-SUMSQ +
185000               (WK-MS-MEAN * WK-MS-MEAN)
185100        END-IF
185200        MOVE 'Y' TO WS-HAVE-PREV-N-SW
185300        MOVE TRC-START-TIME OF WK-FINAL-REC TO WS-PREV-N-START
185400* NON-BATCHED WAITING TIME IS THE TRACE'S OWN DURATION, NOT A
185500* WAIT FOR A BATCH RELEASE -- IT NEVER SAT WAITING FOR OTHERS.
185600        MOVE TRC-DURATION OF WK-FINAL-REC TO WK-EPOCH-MS
185700        DIVIDE WK-EPOCH-MS BY PM-MS-PER-HOUR GIVING WK-MS-MEAN
185800        ADD 1 TO SA-NWT-CNT
185900        ADD WK-MS-MEAN TO SA-NWT-SUM
186000        COMPUTE SA-NWT-SUMSQ = SA-NWT-SUMSQ + (WK-MS-MEAN * WK-MS-MEAN)
186100     END-IF.
186200 4610-EXIT.
186300     EXIT.
186400     EJECT
186500*----------------------------------------------------------------*
186600*     4700 -- WRITE ONE ROW OF segment_statistics.csv             *
186700*     (RULE: SEGMENT-STATISTICS-OUT-RECORD -- SEE THE COLUMN     *
186800*     BLANK/DASH TABLE THERE FOR THE CONDITIONS BELOW).           *
186900*     A DASH COLUMN AND A ZERO COLUMN ARE NOT INTERCHANGEABLE HERE.*
187000*                                                                 *
187100*     THIS PARAGRAPH IS WHERE ALMOST EVERY SA- ACCUMULATOR GROUP   *
187200*     FROM WORKING-STORAGE FINALLY GETS READ -- IT DRAINS EACH     *
187300*     ONE THROUGH 8530-MEANSD-TO-TEXT AND FILES THE RESULT INTO    *
187400*     THE MATCHING SS- OUTPUT FIELD.  THE MAPPING IS:              *
187500*        SS-MU-K/SIGMA-K     <- SA-BATCH-SIZE (BATCH SIZES)        *
187600*        SS-MU-BI/SIGMA-BI   <- SA-BATCH-INTERVAL (RELEASE GAPS)   *
187700*        SS-MU-IAIB/SIGMA-IAIB <- SA-INTRA-BATCH-IA (IN-BATCH IA)  *
187800*        SS-MU-IA-B/SIGMA-IA-B <- SA-BATCHED-IA (IA, BATCHED SIDE) *
187900*        SS-MU-WO-B/SIGMA-WO-B <- SA-BATCHED-WT (WAIT, BATCHED)    *
188000*        SS-MU-IA/SIGMA-IA   <- SA-ALL-IA (OVERALL IA, ALWAYS      *
188100*                                COMPUTED, EVEN WHEN M = 0)        *
188200*        SS-MU-IA-NB/SIGMA-IA-NB <- SA-NONBATCHED-IA               *
188300*        SS-MU-WO-NB/SIGMA-WO-NB <- SA-NONBATCHED-WT               *
188400*     THE GUARD LOGIC BELOW (WS-SEG-BATCH-COUNT = 0, THEN = 1,     *
188500*     THEN THE "EVERY TRACE WAS BATCHED" CHECK) EXISTS BECAUSE     *
188600*     SEVERAL OF THESE POPULATIONS ARE STRUCTURALLY EMPTY UNDER    *
188700*     THOSE CONDITIONS (NO BATCHES MEANS NO BATCH-SIZE OR RELEASE- *
188800*     GAP SAMPLES AT ALL; EVERY TRACE BATCHED MEANS NO NON-        *
188900*     BATCHED POPULATION TO REPORT), AND THE SPEC CALLS FOR A      *
189000*     DASH IN THOSE CASES RATHER THAN A COMPUTED ZERO.             *
189100*----------------------------------------------------------------*
189200 4700-WRITE-SEGMENT-STATS-ROW.
189300     MOVE SPACES TO PM-SEGSTA-WORK.
189400     MOVE WS-CURRENT-KEY TO SS-SEGMENT-KEY.
189500     MOVE WS-SEG-TOTAL-TRACES TO WS-EDIT-CNT.
189600     MOVE WS-EDIT-CNT TO SS-N.
189700* NO TRACES AT ALL FOR THIS SEGMENT -- REPORT ALL DASHES.
189800     IF WS-SEG-TOTAL-TRACES = 0
189900        MOVE ZERO TO WS-EDIT-NUM
190000     ELSE
190100        COMPUTE WS-EDIT-NUM ROUNDED =
190200            (100 * WS-SEG-BATCHED-TRACES) / WS-SEG-TOTAL-TRACES
190300     END-IF.
190400     PERFORM 8510-EDIT-INTO-FIELD
190500         THRU 8510-EXIT.
190600     MOVE WS-TRIM-BUF TO SS-BF.
190700     MOVE WS-SEG-BATCH-COUNT TO WS-EDIT-CNT.
190800     MOVE WS-EDIT-CNT TO SS-M.
190900* NO BATCHES DETECTED FOR THIS SEGMENT -- BATCH-ONLY STATS ARE DASHES.
191000     IF WS-SEG-BATCH-COUNT = 0
191100        MOVE '-' TO SS-MU-K       SS-SIGMA-K
191200                     SS-MU-BI     SS-SIGMA-BI
191300                     SS-MU-IA-B   SS-SIGMA-IA-B
191400                     SS-MU-IAIB   SS-SIGMA-IAIB
191500                     SS-MU-WO-B   SS-SIGMA-WO-B
191600     ELSE
191700*       MEAN/SD OF BATCH SIZE (MEMBERS PER BATCH) ACROSS EVERY
191800*       BATCH THIS SEGMENT CLOSED.
191900        MOVE SA-BSZ-CNT   TO WK-MS-CNT
192000        MOVE SA-BSZ-SUM   TO WK-MS-SUM
192100        MOVE SA-BSZ-SUMSQ TO WK-MS-SUMSQ
192200        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
192300        MOVE WS-STAT-MEAN-TEXT TO SS-MU-K
192400        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-K
192500* A SINGLE BATCH HAS NO INTER-ARRIVAL-BETWEEN-BATCHES VALUE.
192600        IF WS-SEG-BATCH-COUNT = 1
192700           MOVE ZERO TO WS-EDIT-NUM
192800           PERFORM 8510-EDIT-INTO-FIELD THRU 8510-EXIT
192900           MOVE WS-TRIM-BUF TO SS-MU-BI
193000           MOVE WS-TRIM-BUF TO SS-SIGMA-BI
193100        ELSE
193200           MOVE SA-BI-CNT   TO WK-MS-CNT
193300           MOVE SA-BI-SUM   TO WK-MS-SUM
193400           MOVE SA-BI-SUMSQ TO WK-MS-SUMSQ
193500           PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
193600           MOVE WS-STAT-MEAN-TEXT TO SS-MU-BI
193700           MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-BI
193800        END-IF
193900*       MEAN/SD OF THE INTER-ARRIVAL TIME BETWEEN MEMBERS WITHIN
194000*       THE SAME BATCH (THE "TIGHT" ARRIVAL SPACING INSIDE A
194100*       BATCH, AS OPPOSED TO SS-MU-BI BETWEEN BATCHES).
194200        MOVE SA-IAIB-CNT   TO WK-MS-CNT
194300        MOVE SA-IAIB-SUM   TO WK-MS-SUM
194400        MOVE SA-IAIB-SUMSQ TO WK-MS-SUMSQ
194500        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
194600        MOVE WS-STAT-MEAN-TEXT TO SS-MU-IAIB
194700        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-IAIB
194800*       MEAN/SD OF INTER-ARRIVAL TIME AMONG ONLY THE TRACES THAT
194900*       ENDED UP IN A BATCH (AS OPPOSED TO SS-MU-IA-NB BELOW,
195000*       WHICH COVERS ONLY THE NON-BATCHED TRACES).
195100        MOVE SA-BIA-CNT   TO WK-MS-CNT
195200        MOVE SA-BIA-SUM   TO WK-MS-SUM
195300        MOVE SA-BIA-SUMSQ TO WK-MS-SUMSQ
195400        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
195500        MOVE WS-STAT-MEAN-TEXT TO SS-MU-IA-B
195600        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-IA-B
195700*       MEAN/SD OF WAITING TIME (TIME SITTING IN A CANDIDATE
195800*       GROUP BEFORE THE BATCH RELEASED) FOR BATCHED MEMBERS ONLY.
195900        MOVE SA-BWT-CNT   TO WK-MS-CNT
196000        MOVE SA-BWT-SUM   TO WK-MS-SUM
196100        MOVE SA-BWT-SUMSQ TO WK-MS-SUMSQ
196200        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
196300        MOVE WS-STAT-MEAN-TEXT TO SS-MU-WO-B
196400        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-WO-B
196500     END-IF.
196600*    MEAN/SD OF INTER-ARRIVAL TIME ACROSS EVERY TRACE IN THE
196700*    SEGMENT, BATCHED OR NOT -- THE ONE STATISTIC THAT NEVER
196800*    DEPENDS ON WHETHER ANY BATCH WAS EVER DETECTED (SET BY 4350,
196900*    NOT 4540/4541).
197000     MOVE SA-ALL-IA-CNT   TO WK-MS-CNT.
197100     MOVE SA-ALL-IA-SUM   TO WK-MS-SUM.
197200     MOVE SA-ALL-IA-SUMSQ TO WK-MS-SUMSQ.
197300     PERFORM 8530-MEANSD-TO-TEXT
197400         THRU 8530-EXIT.
197500     MOVE WS-STAT-MEAN-TEXT TO SS-MU-IA.
197600     MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-IA.
197700* AT LEAST ONE BATCH -- REPORT THE BATCH-COUNT-BASED STATISTICS.
197800     IF WS-SEG-BATCH-COUNT > 0
197900             AND WS-SEG-BATCHED-TRACES = WS-SEG-TOTAL-TRACES
198000        MOVE '-' TO SS-MU-IA-NB SS-SIGMA-IA-NB
198100                     SS-MU-WO-NB SS-SIGMA-WO-NB
198200     ELSE
198300*       MEAN/SD OF INTER-ARRIVAL TIME AMONG ONLY THE TRACES THAT
198400*       NEVER MADE IT INTO A BATCH.
198500        MOVE SA-NIA-CNT   TO WK-MS-CNT
198600        MOVE SA-NIA-SUM   TO WK-MS-SUM
198700        MOVE SA-NIA-SUMSQ TO WK-MS-SUMSQ
198800        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
198900        MOVE WS-STAT-MEAN-TEXT TO SS-MU-IA-NB
199000        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-IA-NB
199100*       MEAN/SD OF WAITING TIME FOR NON-BATCHED MEMBERS -- THE
199200*       WAIT INCURRED BY A CANDIDATE GROUP THAT NEVER REACHED
199300*       WS-MIN-BATCH-SIZE BEFORE THE DETECTION KEY CHANGED.
199400        MOVE SA-NWT-CNT   TO WK-MS-CNT
199500        MOVE SA-NWT-SUM   TO WK-MS-SUM
199600        MOVE SA-NWT-SUMSQ TO WK-MS-SUMSQ
199700        PERFORM 8530-MEANSD-TO-TEXT THRU 8530-EXIT
199800        MOVE WS-STAT-MEAN-TEXT TO SS-MU-WO-NB
199900        MOVE WS-STAT-SD-TEXT   TO SS-SIGMA-WO-NB
200000     END-IF.
200100     PERFORM 4930-JOIN-SEGSTA-ROW
200200         THRU 4930-EXIT.
200300     WRITE SEGMENT-STATS-REC FROM WS-SEGSTA-LINE.
200400 4700-EXIT.
200500     EXIT.
200600     EJECT
200700*----------------------------------------------------------------*
200800*     4930 -- JOIN THE SEGSTA WORKING RECORD INTO CSV TEXT        *
200900*     COLUMN ORDER MUST MATCH THE PMSEGSTA COPYBOOK EXACTLY.     *
201000*----------------------------------------------------------------*
201100 4930-JOIN-SEGSTA-ROW.
201200     MOVE SPACES TO WS-SEGSTA-LINE.
201300     MOVE 1 TO WS-LINE-PTR.
201400     MOVE SS-SEGMENT-KEY TO WS-TRIM-BUF.
201500     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
201600     STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
201700         ',' DELIMITED BY SIZE
201800         INTO WS-SEGSTA-LINE WITH POINTER WS-LINE-PTR.
201900     PERFORM 4931-APPEND-ONE-COL THRU 4931-EXIT
202000         VARYING WS-SUBX FROM 1 BY 1 UNTIL WS-SUBX > 19.
202100 4930-EXIT.
202200     EXIT.
202300* LOOP BODY BUILDING SEGMENT-STATISTICS ROW COLUMNS -- SAME
202400* SHAPE AS 4921 BUT FOR THE SEGSTA LAYOUT.
202500 4931-APPEND-ONE-COL.
202600* BUILDS THE SEGMENT-STATISTICS ROW ONE COLUMN AT A TIME BY POSITION.
202700*    THE -K SUFFIX BELOW IS BATCH SIZE, -BI IS INTRA-BATCH
202800*    INTER-ARRIVAL, PLAIN -IA IS THE WHOLE-SEGMENT INTER-ARRIVAL,
202900*    -IA-B/-IA-NB SPLIT THAT SAME INTER-ARRIVAL BY BATCHED VS.
203000*    NOT, -IAIB IS EVERY MEMBER'S GAP FROM ITS BATCH'S OWN FIRST
203100*    ARRIVAL, AND -WO-B/-WO-NB ARE BATCHED/NON-BATCHED WAITING
203200*    TIME.  MU/SIGMA ARE THE ONE-PASS MEAN AND STANDARD DEVIATION
203300*    FOR EACH (SEE 8500-COMPUTE-MEAN-SD).
203400     EVALUATE WS-SUBX
203500        WHEN  1 MOVE SS-N            TO WS-TRIM-BUF
203600        WHEN  2 MOVE SS-BF           TO WS-TRIM-BUF
203700        WHEN  3 MOVE SS-M            TO WS-TRIM-BUF
203800        WHEN  4 MOVE SS-MU-K         TO WS-TRIM-BUF
203900        WHEN  5 MOVE SS-SIGMA-K      TO WS-TRIM-BUF
204000        WHEN  6 MOVE SS-MU-BI        TO WS-TRIM-BUF
204100        WHEN  7 MOVE SS-SIGMA-BI     TO WS-TRIM-BUF
204200        WHEN  8 MOVE SS-MU-IA        TO WS-TRIM-BUF
204300        WHEN  9 MOVE SS-SIGMA-IA     TO WS-TRIM-BUF
204400        WHEN 10 MOVE SS-MU-IA-B      TO WS-TRIM-BUF
204500        WHEN 11 MOVE SS-SIGMA-IA-B   TO WS-TRIM-BUF
204600        WHEN 12 MOVE SS-MU-IA-NB     TO WS-TRIM-BUF
204700        WHEN 13 MOVE SS-SIGMA-IA-NB  TO WS-TRIM-BUF
204800        WHEN 14 MOVE SS-MU-IAIB      TO WS-TRIM-BUF
204900        WHEN 15 MOVE SS-SIGMA-IAIB   TO WS-TRIM-BUF
205000        WHEN 16 MOVE SS-MU-WO-B      TO WS-TRIM-BUF
205100        WHEN 17 MOVE SS-SIGMA-WO-B   TO WS-TRIM-BUF
205200        WHEN 18 MOVE SS-MU-WO-NB     TO WS-TRIM-BUF
205300        WHEN 19 MOVE SS-SIGMA-WO-NB  TO WS-TRIM-BUF
205400     END-EVALUATE.
205500* COLUMN ORDER ABOVE IS FIXED BY THE PMSEGSTA COPYBOOK AND MUST
205600* NEVER BE REORDERED WITHOUT CHANGING PMSEGSTA'S OWN COMMENTS TO
205700* MATCH -- DOWNSTREAM READERS OF SEGMENT_STATISTICS.CSV KEY ON
205800* POSITION, NOT ON A HEADER ROW.
205900     PERFORM 8620-RTRIM-BUF THRU 8620-EXIT.
206000* NINETEEN COLUMNS BUILT -- FEWER THAN THAT MEANS MORE COLUMNS REMAIN.
206100     IF WS-SUBX < 19
206200        STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
206300            ',' DELIMITED BY SIZE
206400            INTO WS-SEGSTA-LINE
206500            WITH POINTER WS-LINE-PTR
206600     ELSE
206700        STRING WS-TRIM-BUF (1:WS-TRIM-LEN) DELIMITED BY SIZE
206800            INTO WS-SEGSTA-LINE
206900            WITH POINTER WS-LINE-PTR
207000     END-IF.
207100 4931-EXIT.
207200     EXIT.
207300     EJECT
207400*----------------------------------------------------------------*
207500*     8100 -- CONVERT EPOCH MILLISECONDS TO GMT+1 Y/M/D/HH/MI     *
207600*     GMT+1 WAS THE EXTRACT SOURCE'S TIME ZONE AT ORIGINAL CODING.*
207700*                                                                 *
207800*     WHY WE DO OUR OWN DATE MATH INSTEAD OF USING A VENDOR DATE  *
207900*     ROUTINE: THE FEEDER SYSTEM'S EXTRACT CARRIES EVENT TIMES AS *
208000*     A RAW EPOCH-MILLISECOND COUNT (MILLISECONDS SINCE 1970-01-  *
208100*     01 00:00:00 UTC), NOT A PACKED OR ZONED DATE FIELD, SO THE  *
208200*     SHOP'S USUAL DATE-CONVERSION COPYBOOKS (WHICH EXPECT A      *
208300*     YYYYMMDD-STYLE INPUT) DO NOT APPLY HERE.  8100/8110/8120/   *
208400*     8200 ARE A SELF-CONTAINED, IN-LINE CIVIL-CALENDAR ROUTINE   *
208500*     THAT CONVERTS IN BOTH DIRECTIONS WITHOUT CALLING OUT OF     *
208600*     THE PROGRAM.                                                *
208700*                                                                 *
208800*     THE CONVERSION GOES THROUGH THREE STAGES EVERY TIME:        *
208900*       1. SPLIT THE MILLISECOND COUNT INTO A WHOLE-DAY COUNT     *
209000*          (WK-DAYS, DAYS SINCE THE 1970 EPOCH) AND A REMAINDER   *
209100*          OF SECONDS WITHIN THAT DAY (WK-SEC-OF-DAY) -- DONE      *
209200*          RIGHT HERE IN 8100.                                    *
209300*       2. TURN THE DAY COUNT INTO A CALENDAR YEAR/MONTH/DAY --    *
209400*          THAT IS ALL 8110 DOES, AND IT IS THE HARD PART, SINCE   *
209500*          MONTH LENGTHS AND LEAP YEARS ARE NOT UNIFORM.           *
209600*       3. TURN THE SECONDS-WITHIN-DAY REMAINDER INTO HOUR AND     *
209700*          MINUTE -- THE LAST TWO LINES OF 8100, AFTER 8110        *
209800*          RETURNS.                                                *
209900*     8120 AND 8200 RUN THE SAME THREE STEPS IN REVERSE, FOR THE   *
210000*     ONE PLACE IN THE PROGRAM THAT NEEDS TO REBUILD AN EPOCH-MS   *
210100*     VALUE FROM A Y/M/D/HH/MI IT HAS JUST ADJUSTED (8300'S 12-    *
210200*     HOUR ROUNDING RULE).                                         *
210300*----------------------------------------------------------------*
210400 8100-EPOCH-TO-YMDHM.
210500*    STEP 1 OF 3 -- ADD ONE HOUR (3600 SECONDS) BEFORE DIVIDING SO
210600*    THE DAY BOUNDARY FALLS AT LOCAL MIDNIGHT GMT+1 RATHER THAN
210700*    UTC MIDNIGHT.  THIS IS THE ONLY PLACE THE GMT+1 OFFSET IS
210800*    APPLIED ON THE FORWARD CONVERSION; 8200 SUBTRACTS THE SAME
210900*    HOUR BACK OUT ON THE WAY BACK TO EPOCH-MS.
211000     DIVIDE WK-EPOCH-MS BY 1000 GIVING WK-LOCAL-SEC.
211100     ADD 3600 TO WK-LOCAL-SEC.
211200     DIVIDE WK-LOCAL-SEC BY 86400 GIVING WK-DAYS.
211300     COMPUTE WK-SEC-OF-DAY = WK-LOCAL-SEC - (WK-DAYS * 86400).
211400*    STEP 2 OF 3 -- HAND THE WHOLE-DAY COUNT TO 8110 FOR THE
211500*    CALENDAR BREAKDOWN.  EVERYTHING BEFORE THIS PERFORM IS PLAIN
211600*    SECONDS ARITHMETIC; EVERYTHING AFTER IS CALENDAR ARITHMETIC.
211700     PERFORM 8110-CIVIL-FROM-DAYS
211800         THRU 8110-EXIT.
211900*    STEP 3 OF 3 -- THE SECONDS-OF-DAY REMAINDER FROM STEP 1 SPLITS
212000*    CLEANLY INTO HOUR AND MINUTE; SECONDS-WITHIN-MINUTE ARE NOT
212100*    KEPT BECAUSE NO OUTPUT FIELD IN SEGMENT_LOG.CSV OR THE
212200*    ANNOTATED TRACE FILES CARRIES THEM.
212300     DIVIDE WK-SEC-OF-DAY BY 3600 GIVING WK-HH.
212400     COMPUTE WK-T1 = WK-SEC-OF-DAY - (WK-HH * 3600).
212500     DIVIDE WK-T1 BY 60 GIVING WK-MI.
212600 8100-EXIT.
212700     EXIT.
212800*
212900*----------------------------------------------------------------*
213000*     8110 -- CIVIL-FROM-DAYS (HOWARD HINNANT EPOCH ALGORITHM,    *
213100*     NON-NEGATIVE-DAY-COUNT FORM -- ALL DATES HANDLED BY THIS    *
213200*     JOB ARE 1970 OR LATER SO THE NEGATIVE-ERA BRANCH IS NOT     *
213300*     NEEDED).  INPUT WK-DAYS, OUTPUT WK-Y/WK-M/WK-D.              *
213400*     DERIVED FROM THE PUBLIC-DOMAIN date ALGORITHMS PAPER, NOT CALLED.*
213500*                                                                 *
213600*     THE TRICK THIS ALGORITHM USES IS TO STOP COUNTING YEARS     *
213700*     FROM JANUARY 1ST AND INSTEAD COUNT FROM MARCH 1ST, SO THAT   *
213800*     THE ONE MONTH WITH A VARIABLE LENGTH (FEBRUARY, 28 OR 29     *
213900*     DAYS) FALLS AT THE *END* OF ITS COUNTING YEAR INSTEAD OF     *
214000*     NEAR THE START.  THAT WAY THE LEAP-DAY ADJUSTMENT ONLY EVER  *
214100*     AFFECTS THE LAST FEW DAYS OF THE COUNTING YEAR AND NEVER     *
214200*     HAS TO BE PATCHED BACK INTO AN EARLIER MONTH'S LENGTH.  THE  *
214300*     "400-YEAR ERA" (WK-ERA) IS THE GREGORIAN LEAP-YEAR CYCLE --  *
214400*     EVERY 400 YEARS CONTAINS EXACTLY 146097 DAYS AND EXACTLY     *
214500*     97 LEAP YEARS, SO DIVIDING THE DAY COUNT BY 146097 FIRST     *
214600*     LETS THE REST OF THE MATH WORK IN FIXED-SIZE, INTEGER-ONLY   *
214700*     CHUNKS WITHOUT EVER NEEDING A "IS THIS A LEAP YEAR" TEST.    *
214800*     719468 IS THE DAY COUNT FROM THIS ALTERNATE MARCH-BASED      *
214900*     "YEAR ZERO" (0000-03-01) UP TO THE UNIX EPOCH (1970-01-01),  *
215000*     SO ADDING IT RE-BASES WK-DAYS ONTO THE ALGORITHM'S OWN       *
215100*     CALENDAR BEFORE THE ERA/YEAR-OF-ERA/DAY-OF-YEAR BREAKDOWN    *
215200*     BELOW BEGINS.                                                *
215300*----------------------------------------------------------------*
215400 8110-CIVIL-FROM-DAYS.
215500*    RE-BASE ONTO THE MARCH-1ST "YEAR ZERO" AND SPLIT OFF THE
215600*    400-YEAR ERA (WK-ERA) AND THE DAY-OF-ERA REMAINDER (WK-DOE),
215700*    WHICH RUNS 0 THROUGH 146096.
215800     COMPUTE WK-Z = WK-DAYS + 719468.
215900     DIVIDE WK-Z BY 146097 GIVING WK-ERA.
216000     COMPUTE WK-DOE = WK-Z - (WK-ERA * 146097).
216100*    WK-T1/WK-T2/WK-T3 ARE THE THREE "HOW MANY 4-YEAR, 100-YEAR
216200*    AND 400-YEAR LEAP CYCLES HAVE ELAPSED WITHIN THIS ERA"
216300*    COUNTS.  COMBINING THEM WITH THE INCLUSION-EXCLUSION FORMULA
216400*    ON THE NEXT LINE (ADD THE 4-YEAR CYCLES, SUBTRACT THE 100-
216500*    YEAR CYCLES BACK OUT SINCE CENTURY YEARS ARE NOT LEAP UNLESS
216600*    ALSO DIVISIBLE BY 400, THEN ADD THE 400-YEAR CYCLES BACK IN)
216700*    IS WHAT LETS THE WHOLE ROUTINE RUN WITHOUT AN EXPLICIT LEAP-
216800*    YEAR TEST ANYWHERE.
216900     DIVIDE WK-DOE BY 1460 GIVING WK-T1.
217000     DIVIDE WK-DOE BY 36524 GIVING WK-T2.
217100     DIVIDE WK-DOE BY 146096 GIVING WK-T3.
217200     COMPUTE WK-T4 = WK-DOE - WK-T1 + WK-T2 - WK-T3.
217300     DIVIDE WK-T4 BY 365 GIVING WK-YOE.
217400*    WK-YOE (YEAR-OF-ERA, 0-399) PLUS THE ERA NUMBER TIMES 400
217500*    GIVES THE ACTUAL MARCH-BASED YEAR NUMBER.
217600     COMPUTE WK-Y = WK-YOE + (WK-ERA * 400).
217700     DIVIDE WK-YOE BY 4 GIVING WK-T1.
217800     DIVIDE WK-YOE BY 100 GIVING WK-T2.
217900     COMPUTE WK-DOY = WK-DOE - (365 * WK-YOE) - WK-T1 + WK-T2.
218000*    WK-DOY IS NOW THE DAY-OF-YEAR WITHIN THE MARCH-BASED YEAR
218100*    (0-365).  THE NEXT FOUR LINES ARE A SMALL INTEGER FORMULA
218200*    THAT MAPS A MARCH-BASED DAY-OF-YEAR STRAIGHT TO A MARCH-
218300*    BASED MONTH NUMBER (WK-MP, 0=MARCH ... 11=FEBRUARY) WITHOUT
218400*    A TABLE OF MONTH LENGTHS -- IT EXPLOITS THE FACT THAT, ACROSS
218500*    THE FIVE-MONTH GROUPS MARCH/APRIL, MAY/JUNE, JULY/AUGUST,
218600*    SEPTEMBER/OCTOBER AND NOVEMBER/DECEMBER, MONTH LENGTHS
218700*    ALTERNATE 31/30 IN A WAY THAT A SINGLE LINEAR FORMULA CAN
218800*    INVERT.
218900     COMPUTE WK-T1 = (5 * WK-DOY) + 2.
219000     DIVIDE WK-T1 BY 153 GIVING WK-MP.
219100     COMPUTE WK-T1 = (153 * WK-MP) + 2.
219200     DIVIDE WK-T1 BY 5 GIVING WK-T2.
219300     COMPUTE WK-D = WK-DOY - WK-T2 + 1.
219400* SPLIT THE EPOCH MILLISECONDS INTO WHOLE SECONDS AND REMAINDER.
219500     IF WK-MP < 10
219600        COMPUTE WK-M = WK-MP + 3
219700     ELSE
219800        COMPUTE WK-M = WK-MP - 9
219900     END-IF.
220000* JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13-14 OF THE PRIOR
220100* YEAR IN THIS CIVIL-DATE ALGORITHM.
220200     IF WK-M <= 2
220300        ADD 1 TO WK-Y
220400     END-IF.
220500*    THE TWO IF-TESTS ABOVE UNDO THE MARCH-BASED YEAR/MONTH SCHEME
220600*    NOW THAT WE HAVE A REAL MONTH NUMBER -- WK-MP RUNS 0-11 WITH
220700*    0=MARCH, SO ADDING 3 (FOR MARCH-DECEMBER, WK-MP 0-9) OR
220800*    SUBTRACTING 9 (FOR JANUARY-FEBRUARY, WK-MP 10-11) CONVERTS TO
220900*    THE ORDINARY 1=JANUARY...12=DECEMBER NUMBERING, AND SINCE THE
221000*    MARCH-BASED YEAR ONLY ROLLS OVER AT MARCH 1ST, A RESULT MONTH
221100*    OF JANUARY OR FEBRUARY BELONGS TO THE *NEXT* ORDINARY YEAR.
221200 8110-EXIT.
221300     EXIT.
221400*
221500*----------------------------------------------------------------*
221600*     8120 -- DAYS-FROM-CIVIL (INVERSE OF 8110).  INPUT           *
221700*     WK-Y/WK-M/WK-D, OUTPUT WK-DAYS.                              *
221800*     USED ONLY BY 8200, THE EPOCH-MS REBUILD FOR ROUNDED END TIMES.*
221900*----------------------------------------------------------------*
222000 8120-DAYS-FROM-CIVIL.
222100*    RUN 8110'S STEPS BACKWARD: FIRST RE-APPLY THE MARCH-BASED
222200*    YEAR/MONTH SHIFT (WK-YM IS THE MARCH-BASED YEAR), THEN
222300*    RECOVER THE ERA AND YEAR-OF-ERA FROM IT.
222400     MOVE WK-Y TO WK-YM.
222500* SAME JANUARY/FEBRUARY ADJUSTMENT AS ABOVE, APPLIED TO THE YEAR.
222600     IF WK-M <= 2
222700        SUBTRACT 1 FROM WK-YM
222800     END-IF.
222900     DIVIDE WK-YM BY 400 GIVING WK-ERA.
223000     COMPUTE WK-YOE = WK-YM - (WK-ERA * 400).
223100* NORMAL MONTH -- NO YEAR ADJUSTMENT NEEDED.
223200     IF WK-M > 2
223300        COMPUTE WK-MPRIME = WK-M - 3
223400     ELSE
223500        COMPUTE WK-MPRIME = WK-M + 9
223600     END-IF.
223700*    WK-MPRIME IS THE SAME MARCH-BASED MONTH NUMBER (0-11) THAT
223800*    8110 CALLED WK-MP.  THE NEXT TWO LINES ARE THE SAME MONTH-
223900*    LENGTH FORMULA AS 8110 RUN IN THE OPPOSITE DIRECTION, TURNING
224000*    A MARCH-BASED MONTH AND DAY BACK INTO A DAY-OF-YEAR.
224100     COMPUTE WK-T1 = (153 * WK-MPRIME) + 2.
224200     DIVIDE WK-T1 BY 5 GIVING WK-T2.
224300     COMPUTE WK-DOY = WK-T2 + WK-D - 1.
224400*    REBUILD THE DAY-OF-ERA FROM YEAR-OF-ERA AND DAY-OF-YEAR USING
224500*    THE SAME 4/100/400-YEAR LEAP-CYCLE ARITHMETIC AS 8110, THEN
224600*    THE FINAL COMPUTE UNDOES THE 719468-DAY MARCH-1ST-YEAR-ZERO
224700*    OFFSET TO LAND BACK ON A 1970-EPOCH DAY COUNT.
224800     DIVIDE WK-YOE BY 4 GIVING WK-T1.
224900     DIVIDE WK-YOE BY 100 GIVING WK-T3.
225000     COMPUTE WK-DOE = (WK-YOE * 365) + WK-T1 - WK-T3 + WK-DOY.
225100     COMPUTE WK-DAYS = (WK-ERA * 146097) + WK-DOE - 719468.
225200 8120-EXIT.
225300     EXIT.
225400     EJECT
225500*----------------------------------------------------------------*
225600*     8200 -- CONVERT GMT+1 Y/M/D/HH/MI BACK TO EPOCH MS          *
225700*     8300 IS THE ONLY CALLER -- SEE THE NON-FIFO WINDOW RULE THERE.*
225800*----------------------------------------------------------------*
225900 8200-YMDHM-TO-EPOCH.
226000*    MIRROR IMAGE OF 8100: REBUILD THE WHOLE-DAY COUNT VIA 8120,
226100*    THEN FOLD THE HOUR/MINUTE BACK IN AS SECONDS-OF-DAY, THEN
226200*    SUBTRACT BACK OUT THE SAME ONE-HOUR GMT+1 OFFSET 8100 ADDED
226300*    ON THE WAY IN, SO A VALUE ROUND-TRIPPED THROUGH 8100 THEN
226400*    8200 UNCHANGED REPRODUCES THE ORIGINAL EPOCH-MS EXACTLY.
226500     PERFORM 8120-DAYS-FROM-CIVIL
226600         THRU 8120-EXIT.
226700     COMPUTE WK-SEC-OF-DAY = (WK-HH * 3600) + (WK-MI * 60).
226800     COMPUTE WK-LOCAL-SEC = (WK-DAYS * 86400) + WK-SEC-OF-DAY.
226900     SUBTRACT 3600 FROM WK-LOCAL-SEC.
227000     COMPUTE WK-EPOCH-MS = WK-LOCAL-SEC * 1000.
227100 8200-EXIT.
227200     EXIT.
227300     EJECT
227400*----------------------------------------------------------------*
227500*     8300 -- ROUND-END-TIME (RULE: TRACE END-TIME ROUNDING).     *
227600*     I/O FIELD IS WK-EPOCH-MS.                                   *
227700*     ROUNDS UP TO THE NEXT 12-HOUR BOUNDARY (REQ CK-4471).      *
227800*                                                                 *
227900*     THIS IS THE NON-FIFO WINDOW RULE W. OKONKWO ASKED FOR IN    *
228000*     1994 -- SOME EXTRACT SOURCES BATCH THEIR OWN WORK INTERNALLY*
228100*     ON A TWICE-A-DAY CYCLE (NOON AND MIDNIGHT), SO TWO TRACES   *
228200*     THAT ACTUALLY LANDED IN THE SAME INTERNAL CYCLE CAN SHOW    *
228300*     RAW END TIMES SEVERAL HOURS APART.  ROUNDING EVERY END TIME *
228400*     UP TO THE NEXT 12-HOUR BOUNDARY BEFORE THE DETECTION SORT   *
228500*     (4400, WHEN WS-NONFIFO-YES) COLLAPSES THOSE TRACES ONTO A   *
228600*     COMMON DETECTION KEY SO THEY GROUP TOGETHER AS ONE BATCH    *
228700*     INSTEAD OF SEVERAL SMALL ONES.  THE ROUNDED VALUE IS USED   *
228800*     ONLY FOR GROUPING -- TRC-END-TIME (UNROUNDED) IS STILL WHAT *
228900*     FEEDS THE WAITING-TIME AND DEPARTURE-TIME CALCULATIONS.     *
229000*----------------------------------------------------------------*
229100 8300-ROUND-END-TIME.
229200     PERFORM 8100-EPOCH-TO-YMDHM
229300         THRU 8100-EXIT.
229400* MIDNIGHT HOUR PRINTS AS 00, NOT 12, IN THE HH FIELD.
229500     IF WK-HH < 12
229600        MOVE 11 TO WK-HH
229700        MOVE 59 TO WK-MI
229800     ELSE
229900        MOVE 23 TO WK-HH
230000        MOVE 59 TO WK-MI
230100     END-IF.
230200     PERFORM 8200-YMDHM-TO-EPOCH
230300         THRU 8200-EXIT.
230400 8300-EXIT.
230500     EXIT.
230600     EJECT
230700*----------------------------------------------------------------*
230800*     8400 -- FORMAT-TIMESTAMP (RULE: TIMESTAMP FORMATTING).      *
230900*     INPUT WK-EPOCH-MS, OUTPUT WK-TS-TEXT "MM-DD-YY HH:MI".      *
231000*----------------------------------------------------------------*
231100 8400-FORMAT-TIMESTAMP.
231200     PERFORM 8100-EPOCH-TO-YMDHM
231300         THRU 8100-EXIT.
231400     MOVE WK-M TO WK-TS-MM.
231500     MOVE WK-D TO WK-TS-DD.
231600     DIVIDE WK-Y BY 100 GIVING WK-T1.
231700     COMPUTE WK-T2 = WK-Y - (WK-T1 * 100).
231800     MOVE WK-T2 TO WK-TS-YY.
231900     MOVE WK-HH TO WK-TS-HH.
232000     MOVE WK-MI TO WK-TS-MI.
232100 8400-EXIT.
232200     EXIT.
232300     EJECT
232400*----------------------------------------------------------------*
232500*     8500 -- COMPUTE-MEAN-SD (SHARED RULE: MEAN / POPULATION     *
232600*     STANDARD DEVIATION).  INPUT WK-MS-CNT/SUM/SUMSQ, OUTPUT     *
232700*     WK-MS-MEAN/WK-MS-SD.  A ZERO-LENGTH ARRAY YIELDS ZERO,      *
232800*     NOT A DIVIDE-BY-ZERO ABEND (SEE SPEC NOTE ON DEGENERATE     *
232900*     SINGLE-TRACE SEGMENTS).                                     *
233000*                                                                 *
233100*     ONE ROUTINE SERVICES EVERY STATISTIC IN THE PROGRAM -- ALL   *
233200*     EIGHT SA- ACCUMULATOR GROUPS ABOVE, PLUS THE PER-GROUP GRP-  *
233300*     IA/GRP-WT WORKING TOTALS -- BY LOADING WK-MS-CNT/SUM/SUMSQ   *
233400*     FROM WHICHEVER GROUP IS CURRENT AND CALLING IN HERE.  THE    *
233500*     ALGEBRAIC IDENTITY BEHIND IT IS THE "SUM OF SQUARES" FORM    *
233600*     OF VARIANCE:  VARIANCE = E[X**2] - (E[X])**2, WHERE E[X] IS  *
233700*     THE MEAN AND E[X**2] IS THE MEAN OF THE SQUARED VALUES.      *
233800*     THAT LETS THE PROGRAM ACCUMULATE VARIANCE IN A SINGLE PASS   *
233900*     OVER THE TRACES -- ADDING EACH VALUE TO A RUNNING SUM AND    *
234000*     EACH VALUE SQUARED TO A RUNNING SUM OF SQUARES AS THEY ARE   *
234100*     SEEN -- INSTEAD OF THE TEXTBOOK TWO-PASS METHOD (ONE PASS TO *
234200*     GET THE MEAN, A SECOND PASS TO SUM THE SQUARED DEVIATIONS    *
234300*     FROM IT), WHICH WOULD REQUIRE HOLDING EVERY SAMPLE IN A      *
234400*     TABLE UNTIL THE SEGMENT CLOSES.                              *
234500*----------------------------------------------------------------*
234600 8500-COMPUTE-MEAN-SD.
234700* ZERO OBSERVATIONS -- REPORT '-' RATHER THAN DIVIDE BY ZERO.
234800     IF WK-MS-CNT = 0
234900        MOVE ZERO TO WK-MS-MEAN WK-MS-SD
235000     ELSE
235100        DIVIDE WK-MS-SUM BY WK-MS-CNT GIVING WK-MS-MEAN ROUNDED
235200        COMPUTE WK-MS-VARIANCE ROUNDED =
235300            (WK-MS-SUMSQ / WK-MS-CNT) - (WK-MS-MEAN * WK-MS-MEAN)
235400        PERFORM 8590-COMPUTE-SQRT-VARIANCE
235500            THRU 8590-EXIT
235600     END-IF.
235700 8500-EXIT.
235800     EXIT.
235900* EDITS ONE COMPUTED MEAN OR STANDARD DEVIATION INTO DISPLAY
236000* TEXT, OR '-' WHEN THE POPULATION COUNT IS TOO SMALL (CK-4650).
236100 8530-MEANSD-TO-TEXT.
236200     PERFORM 8500-COMPUTE-MEAN-SD
236300         THRU 8500-EXIT.
236400     MOVE WK-MS-MEAN TO WS-EDIT-NUM.
236500     PERFORM 8510-EDIT-INTO-FIELD
236600         THRU 8510-EXIT.
236700     MOVE WS-TRIM-BUF TO WS-STAT-MEAN-TEXT.
236800     MOVE WK-MS-SD TO WS-EDIT-NUM.
236900     PERFORM 8510-EDIT-INTO-FIELD
237000         THRU 8510-EXIT.
237100     MOVE WS-TRIM-BUF TO WS-STAT-SD-TEXT.
237200 8530-EXIT.
237300     EXIT.
237400     EJECT
237500*----------------------------------------------------------------*
237600*     8590 -- SQUARE ROOT OF WK-MS-VARIANCE BY NEWTON-RAPHSON     *
237700*     ITERATION.  THIS SHOP'S COMPILER PREDATES INTRINSIC         *
237800*     FUNCTIONS SO THE CLASSIC ITERATIVE HALVING METHOD IS USED   *
237900*     (20 PASSES IS AMPLY CONVERGENT FOR 4-DECIMAL PRECISION).    *
238000*                                                                 *
238100*     NEWTON-RAPHSON FOR A SQUARE ROOT WORKS BY STARTING FROM A    *
238200*     GUESS (HERE, THE VARIANCE ITSELF -- A POOR GUESS, BUT ANY    *
238300*     POSITIVE STARTING POINT CONVERGES) AND REPEATEDLY REPLACING  *
238400*     THE GUESS WITH THE AVERAGE OF THE GUESS AND VARIANCE/GUESS.  *
238500*     EACH PASS ROUGHLY DOUBLES THE NUMBER OF CORRECT DIGITS, SO   *
238600*     20 PASSES IS FAR MORE THAN THIS PROGRAM'S 4-DECIMAL OUTPUT   *
238700*     PRECISION EVER NEEDS -- IT WAS SIZED GENEROUSLY ONCE AND HAS *
238800*     NEVER NEEDED TO CHANGE.  8595 IS A FIXED-COUNT PERFORM, NOT  *
238900*     A CONVERGENCE-TESTED LOOP, BECAUSE TESTING FOR CONVERGENCE   *
239000*     WOULD ITSELF COST A COMPARE EVERY PASS FOR NO PRACTICAL      *
239100*     BENEFIT AT THIS PASS COUNT.                                  *
239200*----------------------------------------------------------------*
239300 8590-COMPUTE-SQRT-VARIANCE.
239400* NEGATIVE OR ZERO VARIANCE (ROUNDING) -- TREAT SD AS ZERO.
239500     IF WK-MS-VARIANCE NOT > 0
239600        MOVE ZERO TO WK-MS-SD
239700     ELSE
239800        MOVE WK-MS-VARIANCE TO WK-SQRT-X
239900        PERFORM 8595-SQRT-ITERATE
240000            20 TIMES
240100        MOVE WK-SQRT-X TO WK-MS-SD
240200     END-IF.
240300 8590-EXIT.
240400     EXIT.
240500* ONE NEWTON-RAPHSON ITERATION OF THE INTEGER SQUARE ROOT USED
240600* TO EDIT STANDARD DEVIATIONS (NO SQRT INTRINSIC ON THIS COMPILER).
240700* WK-SQRT-X IS BOTH THE CURRENT GUESS ON ENTRY AND THE REFINED
240800* GUESS ON EXIT, WHICH IS WHY 8590 CAN JUST PERFORM THIS PARAGRAPH
240900* 20 TIMES IN PLACE RATHER THAN THREADING A LOOP COUNTER THROUGH IT.
241000 8595-SQRT-ITERATE.
241100     DIVIDE WK-MS-VARIANCE BY WK-SQRT-X GIVING WK-SQRT-TMP.
241200     ADD WK-SQRT-X TO WK-SQRT-TMP.
241300     DIVIDE WK-SQRT-TMP BY 2 GIVING WK-SQRT-X.
241400     EJECT
241500*----------------------------------------------------------------*
241600*     8510 -- EDIT A SIGNED NUMERIC VALUE (WS-EDIT-NUM) INTO A    *
241700*     LEFT-JUSTIFIED, SPACE-PADDED TEXT FIELD (WS-TRIM-BUF).      *
241800*----------------------------------------------------------------*
241900 8510-EDIT-INTO-FIELD.
242000     MOVE SPACES TO WS-TRIM-BUF.
242100     MOVE WS-EDIT-NUM TO WS-TRIM-BUF (1:12).
242200     PERFORM 8615-LTRIM-BUF
242300         THRU 8615-EXIT.
242400     MOVE SPACES TO WS-EDIT-TEXT.
242500     MOVE WS-TRIM-BUF (WS-TRIM-POS:) TO WS-EDIT-TEXT.
242600     MOVE WS-EDIT-TEXT TO WS-TRIM-BUF.
242700 8510-EXIT.
242800     EXIT.
242900     EJECT
243000*----------------------------------------------------------------*
243100*     8610/8615/8620 -- LEFT/RIGHT TRIM UTILITIES FOR CSV TEXT.   *
243200*     NOTE THE NAMING QUIRK -- 8610 USES WS-FILENAME-LEN/WS-TRIM-POS*
243300*     DEPENDING ON CALLER, NOT A SINGLE SHARED POINTER FIELD.    *
243400*----------------------------------------------------------------*
243500 8610-RTRIM-FILENAME.
243600     MOVE 60 TO WS-FILENAME-LEN.
243700     PERFORM 8611-BACKUP-FILENAME-LEN
243800         UNTIL WS-FILENAME-LEN = 0
243900             OR WS-FILENAME-CHARS (WS-FILENAME-LEN) NOT = SPACE.
244000 8610-EXIT.
244100     EXIT.
244200* LOOP BODY OF 8610-RTRIM-DDNAME -- BACKS UP OVER ONE TRAILING
244300* BLANK IN THE DD NAME.
244400 8611-BACKUP-FILENAME-LEN.
244500     SUBTRACT 1 FROM WS-FILENAME-LEN.
244600* RIGHT-TRIMS A DD/FILE NAME DOWN TO ITS SIGNIFICANT LENGTH
244700* FOR USE IN A DYNAMIC OPEN OR MESSAGE.
244800 8610-RTRIM-DDNAME.
244900     MOVE 80 TO WS-TRIM-POS.
245000     PERFORM 8612-BACKUP-DDNAME-POS
245100         UNTIL WS-TRIM-POS = 0
245200             OR WS-SEGLOG-DDNAME (WS-TRIM-POS:1) NOT = SPACE.
245300 8610-DDN-EXIT.
245400     EXIT.
245500* LOOP BODY OF 8610-RTRIM-DDNAME -- LOCATES THE LAST NON-BLANK
245600* POSITION IN THE DD NAME.
245700 8612-BACKUP-DDNAME-POS.
245800     SUBTRACT 1 FROM WS-TRIM-POS.
245900* LEFT-TRIMS LEADING BLANKS FROM A GENERAL-PURPOSE TEXT BUFFER
246000* (USED BY THE CSV COLUMN BUILDERS).
246100 8615-LTRIM-BUF.
246200     MOVE 1 TO WS-TRIM-POS.
246300     PERFORM 8616-ADVANCE-TRIM-POS
246400         UNTIL WS-TRIM-POS > 80
246500             OR WS-TRIM-BUF-CHARS (WS-TRIM-POS) NOT = SPACE.
246600 8615-EXIT.
246700     EXIT.
246800* LOOP BODY OF 8615-LTRIM-BUF -- ADVANCES THE SCAN POINTER
246900* PAST ONE LEADING BLANK.
247000 8616-ADVANCE-TRIM-POS.
247100     ADD 1 TO WS-TRIM-POS.
247200* RIGHT-TRIMS A GENERAL-PURPOSE TEXT BUFFER DOWN TO ITS
247300* SIGNIFICANT LENGTH.
247400 8620-RTRIM-BUF.
247500     MOVE 80 TO WS-TRIM-LEN.
247600     PERFORM 8621-BACKUP-TRIM-LEN
247700         UNTIL WS-TRIM-LEN = 0
247800             OR WS-TRIM-BUF-CHARS (WS-TRIM-LEN) NOT = SPACE.
247900 8620-EXIT.
248000     EXIT.
248100* LOOP BODY OF 8620-RTRIM-BUF -- BACKS UP OVER ONE TRAILING
248200* BLANK IN THE BUFFER.
248300 8621-BACKUP-TRIM-LEN.
248400     SUBTRACT 1 FROM WS-TRIM-LEN.
248500     EJECT
248600*----------------------------------------------------------------*
248700*     9000 -- TERMINATION                                         *
248800*     ONLY THE TWO SUMMARY REPORT FILES ARE CLOSED HERE -- EVERY *
248900*     WORK FILE AND THE CTLFILE ARE CLOSED AS EACH SEGMENT OR    *
249000*     PASS THAT OPENED THEM FINISHES, NOT HELD OPEN TO THE END.  *
249100*----------------------------------------------------------------*
249200 9000-TERMINATION.
249300* CLOSE THE TWO SUMMARY REPORTS -- THE LAST OUTPUT OF THE RUN.
249400     CLOSE SEGMENT-STATS-FILE.
249500     CLOSE BATCH-STATS-FILE.
249600     DISPLAY 'PMBATMIN NORMAL EOJ - RC=' WS-RETURN-CODE.
249700 9000-EXIT.
249800     EXIT.
249900* HOUSE ABEND LANDING PARAGRAPH -- REACHED BY GO TO FROM ANY
250000* FATAL FILE-STATUS OR PARAMETER ERROR DETECTED ABOVE.  LOGS
250100* THE MESSAGE ALREADY MOVED TO WS-ABEND-MSG AND ENDS THE RUN
250200* WITH A CONDITION CODE THE SCHEDULER TREATS AS A JOB FAILURE.
250300 9900-ABEND.
250400     MOVE 16 TO WS-RETURN-CODE.
250500     DISPLAY 'PMBATMIN ABENDING - RC=' WS-RETURN-CODE.
250600     MOVE WS-RETURN-CODE TO RETURN-CODE.
250700     GOBACK.
